000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSBRLD.                                                 
000300 AUTHOR.        R ALVAREZ MORALES.                                        
000400 INSTALLATION.  DEPTO SISTEMAS RESERVAS - AUDITORIA SBR.                  
000500 DATE-WRITTEN.  22/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.                      
000800******************************************************************        
000900*    PGMSBRLD  -  CARGA DEL EXTRACTO SBR                        *         
001000*    =====================                                     *          
001100*    LEE EL EXTRACTO SBR (UNA LINEA POR PASAJERO/CONTACTO DE    *         
001200*    CADA PNR), LO NORMALIZA EN TRES ARCHIVOS DE SALIDA:        *         
001300*       - MAESTRO DE PNR       (DDPNR)                         *          
001400*       - DETALLE DE PASAJERO  (DDPAS)                         *          
001500*       - DETALLE DE CONTACTO  (DDCTC)                         *          
001600*    DEDUPLICANDO PASAJEROS Y CONTACTOS, RESPETANDO LA REGLA    *         
001700*    DE QUE EL PRIMER RENGLON LEIDO PARA UN PNR ES EL QUE       *         
001800*    ARMA EL MAESTRO (LOS SIGUIENTES NUNCA LO SOBRESCRIBEN).    *         
001900******************************************************************        
002000*                     HISTORIAL DE CAMBIOS                     *          
002100******************************************************************        
002200* 22/03/89 RAM ------ VERSION INICIAL. CP-RES-0041.             *         
002300* 10/08/89 RAM ------ SE AGREGA DEDUPLICACION DE PASAJEROS.     *         
002400* 05/12/90 JLP ------ SE AGREGA DEDUPLICACION DE CONTACTOS.     *         
002500* 21/02/91 JLP ------ CP-RES-0065 CONTROL-NUMBER EN BLANCO SE   *         
002600*                     DESCARTA SIN CORTAR EL PROCESO.           *         
002700* 17/07/92 RAM ------ TABLA DE PNR VISTOS AMPLIADA A 3000.      *         
002800* 09/03/93 MSV ------ LLAMA A PGMFCHV PARA VALIDAR LA FECHA.    *         
002900* 14/11/94 MSV ------ TABLAS DE PASAJERO/CONTACTO AMPLIADAS.    *         
003000* 02/06/96 JLP ------ CP-RES-0144 CORRIGE CLAVE DE DEDUP DE     *         
003100*                     CONTACTO (FALTABA CONTACT-DETAIL).        *         
003200* 28/10/97 RAM ------ TOTALES FINALES POR DISPLAY.              *         
003300* 30/11/98 CEQ ------ REVISION Y2K: FECHA DE PROCESO A 4        *         
003400*                     DIGITOS DE ANIO, SIN IMPACTO EN CARGA.    *         
003500* 19/04/00 CEQ ------ AJUSTE MENOR DE MENSAJES DE ERROR.        *         
003600* 08/09/02 PDR ------ ULTIMA REVISION DE MANTENIMIENTO.         *         
003700******************************************************************        
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100                                                                          
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800     SELECT SBR-EXTRACTO  ASSIGN DDSBR                                    
004900            FILE STATUS IS FS-SBR.                                        
005000                                                                          
005100     SELECT PNR-MAESTRO   ASSIGN DDPNR                                    
005200            FILE STATUS IS FS-PNR.                                        
005300                                                                          
005400     SELECT PASAJEROS     ASSIGN DDPAS                                    
005500            FILE STATUS IS FS-PAS.                                        
005600                                                                          
005700     SELECT CONTACTOS     ASSIGN DDCTC                                    
005800            FILE STATUS IS FS-CTC.                                        
005900                                                                          
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 FD  SBR-EXTRACTO                                                         
006500     BLOCK CONTAINS 0 RECORDS                                             
006600     RECORDING MODE IS F.                                                 
006700 01  REG-SBR              PIC X(425).                                     
006800                                                                          
006900 FD  PNR-MAESTRO                                                          
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     RECORDING MODE IS F.                                                 
007200 01  REG-PNR              PIC X(100).                                     
007300                                                                          
007400 FD  PASAJEROS                                                            
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     RECORDING MODE IS F.                                                 
007700 01  REG-PASAJERO         PIC X(140).                                     
007800                                                                          
007900 FD  CONTACTOS                                                            
008000     BLOCK CONTAINS 0 RECORDS                                             
008100     RECORDING MODE IS F.                                                 
008200 01  REG-CONTACTO         PIC X(235).                                     
008300                                                                          
008400 WORKING-STORAGE SECTION.                                                 
008500*=======================*                                                 
008600                                                                          
008700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
008800                                                                          
008900*---- FILE STATUS ------------------------------------------------        
009000 77  FS-SBR                   PIC XX      VALUE SPACES.                   
009100     88  FS-SBR-FIN                       VALUE '10'.                     
009200 77  FS-PNR                   PIC XX      VALUE SPACES.                   
009300 77  FS-PAS                   PIC XX      VALUE SPACES.                   
009400 77  FS-CTC                   PIC XX      VALUE SPACES.                   
009500                                                                          
009600 77  WS-STATUS-FIN            PIC X       VALUE 'N'.                      
009700     88  WS-FIN-LECTURA                   VALUE 'S'.                      
009800     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
009900                                                                          
010000*---- INDICES Y CONTADORES DE TABLA (COMP) -----------------------        
010100 77  WS-IX                    PIC 9(04)  COMP VALUE ZEROS.                
010200 77  WS-CANT-PNR              PIC 9(04)  COMP VALUE ZEROS.                
010300 77  WS-CANT-PAS              PIC 9(04)  COMP VALUE ZEROS.                
010400 77  WS-CANT-CTC              PIC 9(04)  COMP VALUE ZEROS.                
010500 77  WS-PNR-ENCONTRADO        PIC X      VALUE 'N'.                       
010600     88  WS-PNR-YA-VISTO                 VALUE 'S'.                       
010700     88  WS-PNR-NUEVO                     VALUE 'N'.                      
010800 77  WS-DUP-ENCONTRADO        PIC X      VALUE 'N'.                       
010900     88  WS-YA-GRABADO                    VALUE 'S'.                      
011000     88  WS-NO-GRABADO                    VALUE 'N'.                      
011100                                                                          
011200*---- CONTADORES DE TOTALES --------------------------------------        
011300 77  WS-CANT-LEIDOS           PIC 9(07)  COMP VALUE ZEROS.                
011400 77  WS-CANT-PNR-PRINT        PIC ZZZ9.                                   
011500 77  WS-CANT-PAS-PRINT        PIC ZZZ9.                                   
011600 77  WS-CANT-CTC-PRINT        PIC ZZZ9.                                   
011700 77  WS-CANT-LEI-PRINT        PIC ZZZZZZ9.                                
011800                                                                          
011900*//// COPY CPSBRROW. LAYOUT RENGLON DEL EXTRACTO SBR - 421 BYTES /        
012000 01  WS-REG-SBR-ENT.                                                      
012100     03  SBR-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
012200     03  SBR-OFFICE-ID         PIC X(20)  VALUE SPACES.                   
012300     03  SBR-AGENT             PIC X(20)  VALUE SPACES.                   
012400     03  SBR-CREATION-DATE-RAW PIC X(06)  VALUE SPACES.                   
012500     03  SBR-DELIVERY-COMPANY  PIC X(10)  VALUE SPACES.                   
012600     03  SBR-DELIVERY-LOCATION PIC X(20)  VALUE SPACES.                   
012700     03  SBR-SURNAME           PIC X(30)  VALUE SPACES.                   
012800     03  SBR-FIRST-NAME        PIC X(30)  VALUE SPACES.                   
012900     03  SBR-FF-NUMBER         PIC X(20)  VALUE SPACES.                   
013000     03  SBR-FF-TIER           PIC X(10)  VALUE SPACES.                   
013100     03  SBR-BOARD-POINT       PIC X(05)  VALUE SPACES.                   
013200     03  SBR-OFF-POINT         PIC X(05)  VALUE SPACES.                   
013300     03  SBR-SEAT-ROW          PIC X(03)  VALUE SPACES.                   
013400     03  SBR-SEAT-COLUMN       PIC X(02)  VALUE SPACES.                   
013500     03  SBR-MEAL              PIC X(10)  VALUE SPACES.                   
013600     03  SBR-CONTACT-TYPE      PIC X(10)  VALUE SPACES.                   
013700     03  SBR-CONTACT-DETAIL    PIC X(200) VALUE SPACES.                   
013800     03  FILLER                PIC X(04)  VALUE SPACES.                   
013900*///////////////////////////////////////////////////////////////          
014000                                                                          
014100*---- RUTA ABORDAJE/DESEMBARQUE, TOMADA DIRECTO DEL RENGLON ------        
014200 01  WS-REG-SBR-RUTA REDEFINES WS-REG-SBR-ENT.                            
014300     03  FILLER                PIC X(186).                                
014400     03  SBR-RUTA              PIC X(10).                                 
014500     03  FILLER                PIC X(229).                                
014600                                                                          
014700*//// COPY CPPNRMAE. LAYOUT MAESTRO DE PNR - 98 BYTES UTILES /////        
014800 01  WS-REG-PNR-MAE.                                                      
014900     03  PNR-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
015000     03  PNR-OFFICE-ID         PIC X(20)  VALUE SPACES.                   
015100     03  PNR-AGENT             PIC X(20)  VALUE SPACES.                   
015200     03  PNR-CREATION-DATE     PIC 9(08)  VALUE ZEROS.                    
015300     03  PNR-DELIVERY-COMPANY  PIC X(10)  VALUE SPACES.                   
015400     03  PNR-DELIVERY-LOCATION PIC X(20)  VALUE SPACES.                   
015500     03  FILLER                PIC X(02)  VALUE SPACES.                   
015600 01  WS-REG-PNR-FECHA REDEFINES WS-REG-PNR-MAE.                           
015700     03  FILLER                PIC X(60).                                 
015800     03  PNRF-ANIO             PIC 9(04).                                 
015900     03  PNRF-MES              PIC 9(02).                                 
016000     03  PNRF-DIA              PIC 9(02).                                 
016100     03  FILLER                PIC X(32).                                 
016200*///////////////////////////////////////////////////////////////          
016300                                                                          
016400*//// COPY CPPASDET. LAYOUT DETALLE DE PASAJERO - 135 UTILES ////         
016500 01  WS-REG-PAS-DET.                                                      
016600     03  PAS-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
016700     03  PAS-SURNAME           PIC X(30)  VALUE SPACES.                   
016800     03  PAS-FIRST-NAME        PIC X(30)  VALUE SPACES.                   
016900     03  PAS-FF-NUMBER         PIC X(20)  VALUE SPACES.                   
017000     03  PAS-FF-TIER           PIC X(10)  VALUE SPACES.                   
017100     03  PAS-BOARD-POINT       PIC X(05)  VALUE SPACES.                   
017200     03  PAS-OFF-POINT         PIC X(05)  VALUE SPACES.                   
017300     03  PAS-SEAT-ROW          PIC X(03)  VALUE SPACES.                   
017400     03  PAS-SEAT-COLUMN       PIC X(02)  VALUE SPACES.                   
017500     03  PAS-MEAL              PIC X(10)  VALUE SPACES.                   
017600     03  FILLER                PIC X(05)  VALUE SPACES.                   
017700*///////////////////////////////////////////////////////////////          
017800                                                                          
017900*---- NOMBRE COMPLETO DEL PASAJERO, PARA TRAZAS DE DUPLICADO -----        
018000 01  WS-REG-PAS-NOMBRE REDEFINES WS-REG-PAS-DET.                          
018100     03  FILLER                PIC X(20).                                 
018200     03  PAS-NOMBRE-COMPLETO   PIC X(60).                                 
018300     03  FILLER                PIC X(60).                                 
018400                                                                          
018500*//// COPY CPCTCDET. LAYOUT DETALLE DE CONTACTO - 230 UTILES ////         
018600 01  WS-REG-CTC-DET.                                                      
018700     03  CTC-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
018800     03  CTC-CONTACT-TYPE      PIC X(10)  VALUE SPACES.                   
018900     03  CTC-CONTACT-DETAIL    PIC X(200) VALUE SPACES.                   
019000     03  FILLER                PIC X(05)  VALUE SPACES.                   
019100*///////////////////////////////////////////////////////////////          
019200                                                                          
019300*---- TABLA DE PNR YA VISTOS (CLAVE DE DEDUP DE MAESTRO) ---------        
019400 01  WS-TABLA-PNR.                                                        
019500     03  WS-TAB-PNR-ITEM   OCCURS 3000 TIMES                              
019600                            INDEXED BY WS-IXP.                            
019700         05  WS-TP-CONTROL PIC X(20)  VALUE SPACES.                       
019800                                                                          
019900*---- TABLA DE PASAJEROS YA GRABADOS (CLAVE DE DEDUP) ------------        
020000 01  WS-TABLA-PAS.                                                        
020100     03  WS-TAB-PAS-ITEM   OCCURS 6000 TIMES                              
020200                            INDEXED BY WS-IXA.                            
020300         05  WS-TA-CONTROL PIC X(20)  VALUE SPACES.                       
020400         05  WS-TA-SURNAME PIC X(30)  VALUE SPACES.                       
020500         05  WS-TA-FNAME   PIC X(30)  VALUE SPACES.                       
020600                                                                          
020700*---- TABLA DE CONTACTOS YA GRABADOS (CLAVE DE DEDUP) ------------        
020800 01  WS-TABLA-CTC.                                                        
020900     03  WS-TAB-CTC-ITEM   OCCURS 6000 TIMES                              
021000                            INDEXED BY WS-IXC.                            
021100         05  WS-TC-CONTROL PIC X(20)  VALUE SPACES.                       
021200         05  WS-TC-TIPO    PIC X(10)  VALUE SPACES.                       
021300         05  WS-TC-DETALLE PIC X(200) VALUE SPACES.                       
021400                                                                          
021500*---- AREA DE COMUNICACION CON LA RUTINA DE FECHAS PGMFCHV -------        
021600 01  WS-LK-FECHA.                                                         
021700     03  WS-LK-FECHA-CRUDA     PIC X(06).                                 
021800     03  WS-LK-FECHA-SALIDA    PIC 9(08).                                 
021900     03  WS-LK-FECHA-STATUS    PIC X(01).                                 
022000     03  FILLER                PIC X(10).                                 
022100                                                                          
022200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
022300                                                                          
022400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
022500 PROCEDURE DIVISION.                                                      
022600                                                                          
022700 MAIN-PROGRAM-I.                                                          
022800                                                                          
022900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
023000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
023100                             UNTIL WS-FIN-LECTURA                         
023200     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
023300                                                                          
023400 MAIN-PROGRAM-F. GOBACK.                                                  
023500                                                                          
023600                                                                          
023700*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA ---------------------        
023800 1000-INICIO-I.                                                           
023900                                                                          
024000     SET WS-NO-FIN-LECTURA TO TRUE                                        
024100                                                                          
024200     OPEN INPUT  SBR-EXTRACTO                                             
024300     IF FS-SBR IS NOT EQUAL '00'                                          
024400        DISPLAY '* ERROR EN OPEN SBR-EXTRACTO = ' FS-SBR                  
024500        MOVE 9999 TO RETURN-CODE                                          
024600        SET WS-FIN-LECTURA TO TRUE                                        
024700     END-IF                                                               
024800                                                                          
024900     OPEN OUTPUT PNR-MAESTRO                                              
025000     OPEN OUTPUT PASAJEROS                                                
025100     OPEN OUTPUT CONTACTOS                                                
025200                                                                          
025300     IF FS-PNR NOT EQUAL '00' OR FS-PAS NOT EQUAL '00'                    
025400                             OR FS-CTC NOT EQUAL '00'                     
025500        DISPLAY '* ERROR EN OPEN DE SALIDA PNR/PAS/CTC'                   
025600        MOVE 9999 TO RETURN-CODE                                          
025700        SET WS-FIN-LECTURA TO TRUE                                        
025800     END-IF                                                               
025900                                                                          
026000     IF NOT WS-FIN-LECTURA                                                
026100        PERFORM 2100-LEER-SBR-I THRU 2100-LEER-SBR-F                      
026200     END-IF.                                                              
026300                                                                          
026400 1000-INICIO-F. EXIT.                                                     
026500                                                                          
026600                                                                          
026700*---- UN RENGLON SBR POR VUELTA: MAESTRO, PASAJERO Y CONTACTO ----        
026800 2000-PROCESO-I.                                                          
026900                                                                          
027000     IF SBR-CONTROL-NUMBER NOT EQUAL SPACES                               
027100        PERFORM 2200-LOCALIZAR-PNR-I THRU 2200-LOCALIZAR-PNR-F            
027200        PERFORM 2300-GRABAR-PASAJERO-I                                    
027300           THRU 2300-GRABAR-PASAJERO-F                                    
027400        PERFORM 2400-GRABAR-CONTACTO-I                                    
027500           THRU 2400-GRABAR-CONTACTO-F                                    
027600     END-IF                                                               
027700                                                                          
027800     PERFORM 2100-LEER-SBR-I THRU 2100-LEER-SBR-F.                        
027900                                                                          
028000 2000-PROCESO-F. EXIT.                                                    
028100                                                                          
028200                                                                          
028300*---- LECTURA SECUENCIAL DEL EXTRACTO ----------------------------        
028400 2100-LEER-SBR-I.                                                         
028500                                                                          
028600     READ SBR-EXTRACTO INTO WS-REG-SBR-ENT                                
028700                                                                          
028800     EVALUATE FS-SBR                                                      
028900        WHEN '00'                                                         
029000           ADD 1 TO WS-CANT-LEIDOS                                        
029100        WHEN '10'                                                         
029200           SET WS-FIN-LECTURA TO TRUE                                     
029300        WHEN OTHER                                                        
029400           DISPLAY '* ERROR EN LECTURA SBR-EXTRACTO = ' FS-SBR            
029500           MOVE 9999 TO RETURN-CODE                                       
029600           SET WS-FIN-LECTURA TO TRUE                                     
029700     END-EVALUATE.                                                        
029800                                                                          
029900 2100-LEER-SBR-F. EXIT.                                                   
030000                                                                          
030100                                                                          
030200*---- BUSCA EL CONTROL-NUMBER EN LA TABLA; SI ES NUEVO GRABA -----        
030300*---- EL MAESTRO CON LOS DATOS DE ESTE PRIMER RENGLON ------------        
030400 2200-LOCALIZAR-PNR-I.                                                    
030500                                                                          
030600     SET WS-PNR-NUEVO TO TRUE                                             
030700                                                                          
030800     PERFORM 2210-BUSCAR-PNR-I THRU 2210-BUSCAR-PNR-F                     
030900             VARYING WS-IXP FROM 1 BY 1                                   
031000             UNTIL WS-IXP > WS-CANT-PNR                                   
031100                                                                          
031200     IF WS-PNR-NUEVO AND WS-CANT-PNR < 3000                               
031300        ADD 1 TO WS-CANT-PNR                                              
031400        SET WS-IXP TO WS-CANT-PNR                                         
031500        MOVE SBR-CONTROL-NUMBER TO WS-TP-CONTROL (WS-IXP)                 
031600        PERFORM 2250-ARMAR-MAESTRO-I THRU 2250-ARMAR-MAESTRO-F            
031700        WRITE REG-PNR FROM WS-REG-PNR-MAE                                 
031800        IF FS-PNR NOT EQUAL '00'                                          
031900           DISPLAY '* ERROR EN GRABAR PNR-MAESTRO = ' FS-PNR              
032000           MOVE 9999 TO RETURN-CODE                                       
032100           SET WS-FIN-LECTURA TO TRUE                                     
032200        END-IF                                                            
032300     END-IF.                                                              
032400                                                                          
032500 2200-LOCALIZAR-PNR-F. EXIT.                                              
032600                                                                          
032700                                                                          
032800*---- COMPARA UNA POSICION DE LA TABLA CONTRA EL RENGLON ACTUAL --        
032900 2210-BUSCAR-PNR-I.                                                       
033000                                                                          
033100     IF WS-TP-CONTROL (WS-IXP) = SBR-CONTROL-NUMBER                       
033200        SET WS-PNR-YA-VISTO TO TRUE                                       
033300     END-IF.                                                              
033400                                                                          
033500 2210-BUSCAR-PNR-F. EXIT.                                                 
033600                                                                          
033700                                                                          
033800*---- ARMA EL MAESTRO CON LOS CAMPOS DE NIVEL PNR DEL RENGLON ----        
033900 2250-ARMAR-MAESTRO-I.                                                    
034000                                                                          
034100     MOVE SPACES                  TO WS-REG-PNR-MAE                       
034200     MOVE SBR-CONTROL-NUMBER      TO PNR-CONTROL-NUMBER                   
034300     MOVE SBR-OFFICE-ID           TO PNR-OFFICE-ID                        
034400     MOVE SBR-AGENT               TO PNR-AGENT                            
034500     MOVE SBR-DELIVERY-COMPANY    TO PNR-DELIVERY-COMPANY                 
034600     MOVE SBR-DELIVERY-LOCATION   TO PNR-DELIVERY-LOCATION                
034700                                                                          
034800     MOVE SBR-CREATION-DATE-RAW   TO WS-LK-FECHA-CRUDA                    
034900     CALL 'PGMFCHV' USING WS-LK-FECHA                                     
035000     MOVE WS-LK-FECHA-SALIDA      TO PNR-CREATION-DATE.                   
035100                                                                          
035200 2250-ARMAR-MAESTRO-F. EXIT.                                              
035300                                                                          
035400                                                                          
035500*---- SURNAME O FIRST-NAME NO BLANCO: PASAJERO, DEDUP POR CLAVE --        
035600 2300-GRABAR-PASAJERO-I.                                                  
035700                                                                          
035800     IF SBR-SURNAME NOT EQUAL SPACES                                      
035900                        OR SBR-FIRST-NAME NOT EQUAL SPACES                
036000        SET WS-NO-GRABADO TO TRUE                                         
036100        PERFORM 2310-BUSCAR-PASAJERO-I THRU 2310-BUSCAR-PASAJERO-F        
036200                VARYING WS-IXA FROM 1 BY 1                                
036300                UNTIL WS-IXA > WS-CANT-PAS                                
036400                                                                          
036500        IF WS-NO-GRABADO AND WS-CANT-PAS < 6000                           
036600           ADD 1 TO WS-CANT-PAS                                           
036700           SET WS-IXA TO WS-CANT-PAS                                      
036800           MOVE SBR-CONTROL-NUMBER TO WS-TA-CONTROL (WS-IXA)              
036900           MOVE SBR-SURNAME        TO WS-TA-SURNAME (WS-IXA)              
037000           MOVE SBR-FIRST-NAME     TO WS-TA-FNAME   (WS-IXA)              
037100           MOVE SPACES             TO WS-REG-PAS-DET                      
037200           MOVE SBR-CONTROL-NUMBER TO PAS-CONTROL-NUMBER                  
037300           MOVE SBR-SURNAME        TO PAS-SURNAME                         
037400           MOVE SBR-FIRST-NAME     TO PAS-FIRST-NAME                      
037500           MOVE SBR-FF-NUMBER      TO PAS-FF-NUMBER                       
037600           MOVE SBR-FF-TIER        TO PAS-FF-TIER                         
037700           MOVE SBR-BOARD-POINT    TO PAS-BOARD-POINT                     
037800           MOVE SBR-OFF-POINT      TO PAS-OFF-POINT                       
037900           MOVE SBR-SEAT-ROW       TO PAS-SEAT-ROW                        
038000           MOVE SBR-SEAT-COLUMN    TO PAS-SEAT-COLUMN                     
038100           MOVE SBR-MEAL           TO PAS-MEAL                            
038200           WRITE REG-PASAJERO FROM WS-REG-PAS-DET                         
038300           IF FS-PAS NOT EQUAL '00'                                       
038400              DISPLAY '* ERROR EN GRABAR PASAJERO = ' FS-PAS              
038500                      ' - ' PAS-NOMBRE-COMPLETO                           
038600              MOVE 9999 TO RETURN-CODE                                    
038700              SET WS-FIN-LECTURA TO TRUE                                  
038800           END-IF                                                         
038900        END-IF                                                            
039000     END-IF.                                                              
039100                                                                          
039200 2300-GRABAR-PASAJERO-F. EXIT.                                            
039300                                                                          
039400                                                                          
039500*---- COMPARA UNA POSICION DE LA TABLA DE PASAJEROS GRABADOS -----        
039600 2310-BUSCAR-PASAJERO-I.                                                  
039700                                                                          
039800     IF WS-TA-CONTROL (WS-IXA) = SBR-CONTROL-NUMBER                       
039900        AND WS-TA-SURNAME (WS-IXA) = SBR-SURNAME                          
040000        AND WS-TA-FNAME   (WS-IXA) = SBR-FIRST-NAME                       
040100        SET WS-YA-GRABADO TO TRUE                                         
040200     END-IF.                                                              
040300                                                                          
040400 2310-BUSCAR-PASAJERO-F. EXIT.                                            
040500                                                                          
040600                                                                          
040700*---- CONTACT-TYPE Y CONTACT-DETAIL NO BLANCOS: CONTACTO, DEDUP --        
040800 2400-GRABAR-CONTACTO-I.                                                  
040900                                                                          
041000     IF SBR-CONTACT-TYPE NOT EQUAL SPACES                                 
041100                  AND SBR-CONTACT-DETAIL NOT EQUAL SPACES                 
041200        SET WS-NO-GRABADO TO TRUE                                         
041300        PERFORM 2410-BUSCAR-CONTACTO-I THRU 2410-BUSCAR-CONTACTO-F        
041400                VARYING WS-IXC FROM 1 BY 1                                
041500                UNTIL WS-IXC > WS-CANT-CTC                                
041600                                                                          
041700        IF WS-NO-GRABADO AND WS-CANT-CTC < 6000                           
041800           ADD 1 TO WS-CANT-CTC                                           
041900           SET WS-IXC TO WS-CANT-CTC                                      
042000           MOVE SBR-CONTROL-NUMBER TO WS-TC-CONTROL (WS-IXC)              
042100           MOVE SBR-CONTACT-TYPE   TO WS-TC-TIPO    (WS-IXC)              
042200           MOVE SBR-CONTACT-DETAIL TO WS-TC-DETALLE (WS-IXC)              
042300           MOVE SPACES             TO WS-REG-CTC-DET                      
042400           MOVE SBR-CONTROL-NUMBER TO CTC-CONTROL-NUMBER                  
042500           MOVE SBR-CONTACT-TYPE   TO CTC-CONTACT-TYPE                    
042600           MOVE SBR-CONTACT-DETAIL TO CTC-CONTACT-DETAIL                  
042700           WRITE REG-CONTACTO FROM WS-REG-CTC-DET                         
042800           IF FS-CTC NOT EQUAL '00'                                       
042900              DISPLAY '* ERROR EN GRABAR CONTACTO = ' FS-CTC              
043000              MOVE 9999 TO RETURN-CODE                                    
043100              SET WS-FIN-LECTURA TO TRUE                                  
043200           END-IF                                                         
043300        END-IF                                                            
043400     END-IF.                                                              
043500                                                                          
043600 2400-GRABAR-CONTACTO-F. EXIT.                                            
043700                                                                          
043800                                                                          
043900*---- COMPARA UNA POSICION DE LA TABLA DE CONTACTOS GRABADOS -----        
044000 2410-BUSCAR-CONTACTO-I.                                                  
044100                                                                          
044200     IF WS-TC-CONTROL (WS-IXC) = SBR-CONTROL-NUMBER                       
044300        AND WS-TC-TIPO    (WS-IXC) = SBR-CONTACT-TYPE                     
044400        AND WS-TC-DETALLE (WS-IXC) = SBR-CONTACT-DETAIL                   
044500        SET WS-YA-GRABADO TO TRUE                                         
044600     END-IF.                                                              
044700                                                                          
044800 2410-BUSCAR-CONTACTO-F. EXIT.                                            
044900                                                                          
045000                                                                          
045100*---- CIERRE DE ARCHIVOS Y TOTALES DE CONTROL --------------------        
045200 9999-FINAL-I.                                                            
045300                                                                          
045400     CLOSE SBR-EXTRACTO                                                   
045500     CLOSE PNR-MAESTRO                                                    
045600     CLOSE PASAJEROS                                                      
045700     CLOSE CONTACTOS                                                      
045800                                                                          
045900     MOVE WS-CANT-LEIDOS TO WS-CANT-LEI-PRINT                             
046000     MOVE WS-CANT-PNR    TO WS-CANT-PNR-PRINT                             
046100     MOVE WS-CANT-PAS    TO WS-CANT-PAS-PRINT                             
046200     MOVE WS-CANT-CTC    TO WS-CANT-CTC-PRINT                             
046300                                                                          
046400     DISPLAY '=============================================='             
046500     DISPLAY ' TOTAL RENGLONES SBR LEIDOS    ' WS-CANT-LEI-PRINT          
046600     DISPLAY ' TOTAL PNR UNICOS GRABADOS     ' WS-CANT-PNR-PRINT          
046700     DISPLAY ' TOTAL PASAJEROS GRABADOS      ' WS-CANT-PAS-PRINT          
046800     DISPLAY ' TOTAL CONTACTOS GRABADOS      ' WS-CANT-CTC-PRINT          
046900     DISPLAY ' ULTIMA RUTA LEIDA (ABORD-DESEMB) ' SBR-RUTA.               
047000                                                                          
047100 9999-FINAL-F. EXIT.                                                      
