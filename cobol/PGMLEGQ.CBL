000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMLEGQ.                                                  
000300 AUTHOR.        M SANTOS VIDAL.                                           
000400 INSTALLATION.  DEPTO SISTEMAS RESERVAS - AUDITORIA SBR.                  
000500 DATE-WRITTEN.  14/11/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.                      
000800******************************************************************        
000900*    PGMLEGQ  -  SCORE DE CALIDAD DE RESERVAS (ESQUEMA LEGADO)  *         
001000*    ====================================                      *          
001100*    LEE EL ARCHIVO PLANO DE RESERVAS DEL ESQUEMA LEGADO         *        
001200*    (UN REGISTRO POR RESERVA, SIN PASAJEROS/CONTACTOS           *        
001300*    SEPARADOS), VALIDA LA COMBINACION CANAL/TIPO DE OFICINA,    *        
001400*    CALCULA EL SCORE DE CALIDAD DE 5 CAMPOS Y EMITE:            *        
001500*       - TOTALES GENERALES (CON/SIN CONTACTO, % CONTACTO)       *        
001600*       - TABLA POR CANAL/TIPO DE OFICINA (DESCENDENTE POR       *        
001700*         CANTIDAD)                                              *        
001800*       - LISTADO DE RESERVAS DE BAJA CALIDAD (SCORE < 60)       *        
001900*       - LISTADO DE RESERVAS DE ALTA CALIDAD (SCORE >= 80)      *        
002000*    LOS REGISTROS CON CANAL/OFICINA INCONSISTENTE SE RECHAZAN   *        
002100*    Y NO PARTICIPAN DE NINGUN TOTAL.                            *        
002200******************************************************************        
002300*                     HISTORIAL DE CAMBIOS                     *          
002400******************************************************************        
002500* 14/11/91 MSV ------ VERSION INICIAL. CP-RES-0095.             *         
002600* 02/03/92 MSV ------ SE AGREGA VALIDACION DE CANAL/OFICINA.    *         
002700* 19/08/92 JLP ------ SE AGREGA TABLA DE GRUPOS CANAL/OFICINA.  *         
002800* 05/01/93 RAM ------ SE AGREGA LISTADO DE BAJA Y ALTA CALIDAD. *         
002900* 23/07/94 RAM ------ CP-RES-0132 CORRIGE % DE CONTACTO.        *         
003000* 11/02/96 JLP ------ SE ESTANDARIZA REPORTE A 2 DECIMALES.     *         
003100* 30/11/98 CEQ ------ REVISION Y2K: UNICO CAMPO DE FECHA ES     *         
003200*                     DEPARTURE-DATE DE 8 DIGITOS; OK.          *         
003300* 18/01/99 CEQ ------ AJUSTE DE REDONDEO DE % POST-Y2K.         *         
003400* 09/09/00 PDR ------ CP-RES-0201 SE AGREGA RECHAZO DE REGISTROS*         
003500*                     CON CANAL/OFICINA INCONSISTENTE.          *         
003600* 12/03/03 PDR ------ ULTIMA REVISION DE MANTENIMIENTO.         *         
003700******************************************************************        
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100                                                                          
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800     SELECT RESERVAS-LEGADO ASSIGN DDRESV                                 
004900            FILE STATUS IS FS-RESV.                                       
005000                                                                          
005100     SELECT LEG-REPORTE     ASSIGN DDLEGR                                 
005200            FILE STATUS IS FS-LEGR.                                       
005300                                                                          
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 FD  RESERVAS-LEGADO                                                      
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     RECORDING MODE IS F.                                                 
006100 01  REG-RESERVA-LEG      PIC X(260).                                     
006200                                                                          
006300 FD  LEG-REPORTE                                                          
006400     BLOCK CONTAINS 0 RECORDS                                             
006500     RECORDING MODE IS F.                                                 
006600 01  REG-LEGR             PIC X(100).                                     
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900*=======================*                                                 
007000                                                                          
007100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007200                                                                          
007300*---- FILE STATUS ------------------------------------------------        
007400 77  FS-RESV                  PIC XX      VALUE SPACES.                   
007500 77  FS-LEGR                  PIC XX      VALUE SPACES.                   
007600                                                                          
007700 77  WS-FIN-RESV              PIC X       VALUE 'N'.                      
007800     88  WS-SI-FIN-RESV                   VALUE 'S'.                      
007900     88  WS-NO-FIN-RESV                   VALUE 'N'.                      
008000                                                                          
008100 77  WS-RESV-VALIDA-SW        PIC X       VALUE 'S'.                      
008200     88  WS-RESV-ES-VALIDA                VALUE 'S'.                      
008300     88  WS-RESV-NO-VALIDA                VALUE 'N'.                      
008400                                                                          
008500 77  WS-ENCONTRADO-SW         PIC X       VALUE 'N'.                      
008600     88  WS-SI-ENCONTRADO                 VALUE 'S'.                      
008700     88  WS-NO-ENCONTRADO                 VALUE 'N'.                      
008800                                                                          
008900 77  WS-CAMBIO-SW             PIC X       VALUE 'N'.                      
009000     88  WS-HUBO-CAMBIO                   VALUE 'S'.                      
009100     88  WS-NO-HUBO-CAMBIO                VALUE 'N'.                      
009200                                                                          
009300*---- INDICES Y CONTADORES DE TRABAJO (COMP) ---------------------        
009400 77  WS-CANT-GRUPOS           PIC 9(04)  COMP VALUE ZEROS.                
009500 77  WS-CANT-BAJA             PIC 9(04)  COMP VALUE ZEROS.                
009600 77  WS-CANT-ALTA             PIC 9(04)  COMP VALUE ZEROS.                
009700 77  WS-IXBJ                  PIC 9(04)  COMP VALUE ZEROS.                
009800 77  WS-IXAL                  PIC 9(04)  COMP VALUE ZEROS.                
009900                                                                          
010000*//// COPY CPRESLEG. LAYOUT RESERVA ESQUEMA LEGADO /////////////          
010100 01  WS-REG-RESERVA.                                                      
010200     03  RESV-PNR              PIC X(20)  VALUE SPACES.                   
010300     03  RESV-PHONE            PIC X(20)  VALUE SPACES.                   
010400     03  RESV-EMAIL            PIC X(100) VALUE SPACES.                   
010500     03  RESV-FF-NUMBER        PIC X(20)  VALUE SPACES.                   
010600     03  RESV-MEAL-SELECTION   PIC X(50)  VALUE SPACES.                   
010700     03  RESV-SEAT             PIC X(10)  VALUE SPACES.                   
010800     03  RESV-CHANNEL-TYPE     PIC X(10)  VALUE SPACES.                   
010900         88  WS-CANAL-DIRECTO       VALUE 'direct'.                       
011000         88  WS-CANAL-INDIRECTO     VALUE 'indirect'.                     
011100     03  RESV-OFFICE-TYPE      PIC X(20)  VALUE SPACES.                   
011200         88  WS-OFICINA-DIRECTA VALUES 'website', 'mobile',               
011300             'ato', 'cto', 'cec', 'kq_gsa'.                               
011400         88  WS-OFICINA-INDIRECTA VALUES 'agents', 'ndc',                 
011500             'msafiri_connect'.                                           
011600     03  RESV-DEPARTURE-DATE   PIC 9(08)  VALUE ZEROS.                    
011700     03  FILLER                PIC X(02)  VALUE SPACES.                   
011800                                                                          
011900*---- CLAVE CANAL/OFICINA, TOMADA DIRECTO DEL REGISTRO LEIDO ----         
012000 01  WS-REG-RESERVA-CLAVE REDEFINES WS-REG-RESERVA.                       
012100     03  FILLER                PIC X(220).                                
012200     03  RESV-CLAVE-GRUPO      PIC X(30).                                 
012300     03  FILLER                PIC X(10).                                 
012400                                                                          
012500*---- FECHA DE EMBARQUE DESGLOSADA (SOLO TRAZA DE DIAGNOSTICO) --         
012600 01  WS-REG-RESERVA-FECHA REDEFINES WS-REG-RESERVA.                       
012700     03  FILLER                PIC X(250).                                
012800     03  RESV-FECHA-ANIO       PIC 9(04).                                 
012900     03  RESV-FECHA-MES        PIC 9(02).                                 
013000     03  RESV-FECHA-DIA        PIC 9(02).                                 
013100     03  FILLER                PIC X(02).                                 
013200*///////////////////////////////////////////////////////////////          
013300                                                                          
013400 77  WS-CUR-SCORE             PIC 9(03)   VALUE ZEROS.                    
013500                                                                          
013600*---- CONTADORES GLOBALES DEL REPORTE (U8) (COMP) ----------------        
013700 77  WS-T-TOTAL               PIC 9(07)  COMP VALUE ZEROS.                
013800 77  WS-T-RECHAZADOS          PIC 9(07)  COMP VALUE ZEROS.                
013900 77  WS-T-CON-CONTACTO        PIC 9(07)  COMP VALUE ZEROS.                
014000 77  WS-T-SIN-CONTACTO        PIC 9(07)  COMP VALUE ZEROS.                
014100 77  WS-T-SUMA-SCORE          PIC 9(10)  COMP VALUE ZEROS.                
014200                                                                          
014300*---- CALCULO DE PROMEDIOS Y PORCENTAJES (2 DECIMALES, U8) -------        
014400 77  WS-CALC-PROMEDIO         PIC 9(03)V9(2) VALUE ZEROS.                 
014500 77  WS-CALC-PORCENTAJE       PIC 9(03)V9(2) VALUE ZEROS.                 
014600 77  WS-IMP-ROTULO-TMP        PIC X(40)      VALUE SPACES.                
014700 77  WS-IMP-VALOR-TMP         PIC 9(07)      VALUE ZEROS.                 
014800 77  WS-IMP-DECIMAL-TMP       PIC 9(03)V9(2) VALUE ZEROS.                 
014900                                                                          
015000*---- TABLA POR CANAL/TIPO DE OFICINA (U8) -----------------------        
015100 01  WS-TABLA-GRUPO.                                                      
015200     03  WS-TG-ITEM OCCURS 200 TIMES INDEXED BY WS-IXTG.                  
015300         05  WS-TG-CANAL      PIC X(10)  VALUE SPACES.                    
015400         05  WS-TG-OFICINA    PIC X(20)  VALUE SPACES.                    
015500         05  WS-TG-CANT       PIC 9(07)  COMP VALUE ZEROS.                
015600         05  WS-TG-SUMA       PIC 9(10)  COMP VALUE ZEROS.                
015700                                                                          
015800*---- AREA DE INTERCAMBIO PARA LA BURBUJA DE LA TABLA DE GRUPOS --        
015900 01  WS-SWAP-GRUPO-AREA.                                                  
016000     03  WS-SWAP-GR-CANAL     PIC X(10)  VALUE SPACES.                    
016100     03  WS-SWAP-GR-OFICINA   PIC X(20)  VALUE SPACES.                    
016200     03  WS-SWAP-GR-CANT      PIC 9(07)  COMP VALUE ZEROS.                
016300     03  WS-SWAP-GR-SUMA      PIC 9(10)  COMP VALUE ZEROS.                
016400 01  WS-SWAP-GRUPO-FLAT REDEFINES WS-SWAP-GRUPO-AREA.                     
016500     03  WS-SWAP-GR-TODO      PIC X(42).                                  
016600                                                                          
016700*---- LISTADO DE RESERVAS DE BAJA CALIDAD (SCORE < 60) (U8) ------        
016800 01  WS-TABLA-BAJA.                                                       
016900     03  WS-TB-ITEM OCCURS 3000 TIMES INDEXED BY WS-IXBJ2.                
017000         05  WS-TB-PNR        PIC X(20)  VALUE SPACES.                    
017100         05  WS-TB-CANAL      PIC X(10)  VALUE SPACES.                    
017200         05  WS-TB-OFICINA    PIC X(20)  VALUE SPACES.                    
017300         05  WS-TB-SCORE      PIC 9(03)  VALUE ZEROS.                     
017400                                                                          
017500*---- LISTADO DE RESERVAS DE ALTA CALIDAD (SCORE >= 80) (U8) -----        
017600 01  WS-TABLA-ALTA.                                                       
017700     03  WS-TA-ITEM OCCURS 3000 TIMES INDEXED BY WS-IXAL2.                
017800         05  WS-TA-PNR        PIC X(20)  VALUE SPACES.                    
017900         05  WS-TA-CANAL      PIC X(10)  VALUE SPACES.                    
018000         05  WS-TA-OFICINA    PIC X(20)  VALUE SPACES.                    
018100         05  WS-TA-SCORE      PIC 9(03)  VALUE ZEROS.                     
018200                                                                          
018300*---- LINEAS DE IMPRESION (DDLEGR) -------------------------------        
018400 01  IMP-TITULO-LEG.                                                      
018500     03  FILLER              PIC X(15)  VALUE SPACES.                     
018600     03  FILLER              PIC X(50)  VALUE                             
018700         'REPORTE DE CALIDAD - RESERVAS ESQUEMA LEGADO'.                  
018800     03  FILLER              PIC X(35)  VALUE SPACES.                     
018900                                                                          
019000 01  IMP-ROTULO-VALOR.                                                    
019100     03  IMP-RV-ROTULO       PIC X(40)  VALUE SPACES.                     
019200     03  IMP-RV-VALOR        PIC Z(6)9  VALUE ZEROS.                      
019300     03  FILLER              PIC X(53)  VALUE SPACES.                     
019400                                                                          
019500 01  IMP-ROTULO-DECIMAL.                                                  
019600     03  IMP-RD-ROTULO       PIC X(40)  VALUE SPACES.                     
019700     03  IMP-RD-VALOR        PIC ZZ9.99 VALUE ZEROS.                      
019800     03  FILLER              PIC X(54)  VALUE SPACES.                     
019900                                                                          
020000 01  IMP-SUBTITULO-GRUPO.                                                 
020100     03  IMP-SG-COL1         PIC X(12)  VALUE SPACES.                     
020200     03  IMP-SG-COL2         PIC X(22)  VALUE SPACES.                     
020300     03  IMP-SG-COL3         PIC X(10)  VALUE SPACES.                     
020400     03  IMP-SG-COL4         PIC X(12)  VALUE SPACES.                     
020500     03  IMP-SG-COL5         PIC X(10)  VALUE SPACES.                     
020600     03  FILLER              PIC X(34)  VALUE SPACES.                     
020700                                                                          
020800 01  IMP-LINEA-GRUPO.                                                     
020900     03  IMP-GR-CANAL        PIC X(10)  VALUE SPACES.                     
021000     03  FILLER              PIC X(02)  VALUE SPACES.                     
021100     03  IMP-GR-OFICINA      PIC X(20)  VALUE SPACES.                     
021200     03  FILLER              PIC X(02)  VALUE SPACES.                     
021300     03  IMP-GR-CANT         PIC Z(6)9  VALUE ZEROS.                      
021400     03  FILLER              PIC X(03)  VALUE SPACES.                     
021500     03  IMP-GR-PROM         PIC ZZ9.99 VALUE ZEROS.                      
021600     03  FILLER              PIC X(03)  VALUE SPACES.                     
021700     03  IMP-GR-PCT          PIC ZZ9.99 VALUE ZEROS.                      
021800     03  FILLER              PIC X(41)  VALUE SPACES.                     
021900                                                                          
022000 01  IMP-LINEA-SELECCION.                                                 
022100     03  IMP-SL-PNR          PIC X(20)  VALUE SPACES.                     
022200     03  FILLER              PIC X(02)  VALUE SPACES.                     
022300     03  IMP-SL-CANAL        PIC X(10)  VALUE SPACES.                     
022400     03  FILLER              PIC X(02)  VALUE SPACES.                     
022500     03  IMP-SL-OFICINA      PIC X(20)  VALUE SPACES.                     
022600     03  FILLER              PIC X(02)  VALUE SPACES.                     
022700     03  IMP-SL-SCORE        PIC ZZ9    VALUE ZEROS.                      
022800     03  FILLER              PIC X(40)  VALUE SPACES.                     
022900                                                                          
023000 77  WS-LINEA-SEP             PIC X(100) VALUE ALL '-'.                   
023100 77  WS-LINEA-DOBLE           PIC X(100) VALUE ALL '='.                   
023200                                                                          
023300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
023400                                                                          
023500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
023600 PROCEDURE DIVISION.                                                      
023700                                                                          
023800 MAIN-PROGRAM-I.                                                          
023900                                                                          
024000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
024100     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
024200                             UNTIL WS-SI-FIN-RESV                         
024300     PERFORM 7000-REPORTES-I THRU 7000-REPORTES-F                         
024400     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
024500                                                                          
024600 MAIN-PROGRAM-F. GOBACK.                                                  
024700                                                                          
024800                                                                          
024900*---- ABRE ARCHIVOS Y CEBA LA PRIMERA LECTURA --------------------        
025000 1000-INICIO-I.                                                           
025100                                                                          
025200     OPEN INPUT  RESERVAS-LEGADO                                          
025300     OPEN OUTPUT LEG-REPORTE                                              
025400                                                                          
025500     PERFORM 2100-LEER-RESV-I THRU 2100-LEER-RESV-F.                      
025600                                                                          
025700 1000-INICIO-F. EXIT.                                                     
025800                                                                          
025900                                                                          
026000*---- CUERPO DEL PROCESO: VALIDA, CALIFICA Y ACUMULA UNA RESERVA -        
026100 2000-PROCESO-I.                                                          
026200                                                                          
026300     PERFORM 2050-VALIDAR-CANAL-I THRU 2050-VALIDAR-CANAL-F               
026400                                                                          
026500     IF WS-RESV-NO-VALIDA                                                 
026600        ADD 1 TO WS-T-RECHAZADOS                                          
026700     ELSE                                                                 
026800        PERFORM 2200-CALC-SCORE-I   THRU 2200-CALC-SCORE-F                
026900        PERFORM 2300-ACUM-TOTALES-I THRU 2300-ACUM-TOTALES-F              
027000        PERFORM 2400-ACUM-GRUPO-I   THRU 2400-ACUM-GRUPO-F                
027100        PERFORM 2500-ACUM-SELECCION-I                                     
027200                THRU 2500-ACUM-SELECCION-F                                
027300     END-IF                                                               
027400                                                                          
027500     PERFORM 2100-LEER-RESV-I THRU 2100-LEER-RESV-F.                      
027600                                                                          
027700 2000-PROCESO-F. EXIT.                                                    
027800                                                                          
027900                                                                          
028000*---- VALIDA LA COMBINACION CANAL/TIPO DE OFICINA ----------------        
028100 2050-VALIDAR-CANAL-I.                                                    
028200                                                                          
028300     SET WS-RESV-ES-VALIDA TO TRUE                                        
028400                                                                          
028500     IF WS-CANAL-DIRECTO                                                  
028600        IF NOT WS-OFICINA-DIRECTA                                         
028700           SET WS-RESV-NO-VALIDA TO TRUE                                  
028800        END-IF                                                            
028900     ELSE                                                                 
029000        IF WS-CANAL-INDIRECTO                                             
029100           IF NOT WS-OFICINA-INDIRECTA                                    
029200              SET WS-RESV-NO-VALIDA TO TRUE                               
029300           END-IF                                                         
029400        ELSE                                                              
029500           SET WS-RESV-NO-VALIDA TO TRUE                                  
029600        END-IF                                                            
029700     END-IF.                                                              
029800                                                                          
029900 2050-VALIDAR-CANAL-F. EXIT.                                              
030000                                                                          
030100                                                                          
030200*---- LEE LA SIGUIENTE RESERVA DEL ARCHIVO LEGADO ----------------        
030300 2100-LEER-RESV-I.                                                        
030400                                                                          
030500     READ RESERVAS-LEGADO INTO WS-REG-RESERVA                             
030600     EVALUATE FS-RESV                                                     
030700        WHEN '00'                                                         
030800           CONTINUE                                                       
030900        WHEN '10'                                                         
031000           SET WS-SI-FIN-RESV TO TRUE                                     
031100        WHEN OTHER                                                        
031200           DISPLAY 'PGMLEGQ - ERROR LEYENDO RESERVAS-LEGADO '             
031300                   FS-RESV                                                
031400           SET WS-SI-FIN-RESV TO TRUE                                     
031500     END-EVALUATE.                                                        
031600                                                                          
031700 2100-LEER-RESV-F. EXIT.                                                  
031800                                                                          
031900                                                                          
032000*---- CALCULA EL SCORE DE CALIDAD, 20 PUNTOS POR CAMPO (U8) ------        
032100 2200-CALC-SCORE-I.                                                       
032200                                                                          
032300     MOVE ZEROS TO WS-CUR-SCORE                                           
032400                                                                          
032500     IF RESV-PHONE NOT = SPACES                                           
032600        ADD 20 TO WS-CUR-SCORE                                            
032700     END-IF                                                               
032800     IF RESV-EMAIL NOT = SPACES                                           
032900        ADD 20 TO WS-CUR-SCORE                                            
033000     END-IF                                                               
033100     IF RESV-FF-NUMBER NOT = SPACES                                       
033200        ADD 20 TO WS-CUR-SCORE                                            
033300     END-IF                                                               
033400     IF RESV-MEAL-SELECTION NOT = SPACES                                  
033500        ADD 20 TO WS-CUR-SCORE                                            
033600     END-IF                                                               
033700     IF RESV-SEAT NOT = SPACES                                            
033800        ADD 20 TO WS-CUR-SCORE                                            
033900     END-IF.                                                              
034000                                                                          
034100 2200-CALC-SCORE-F. EXIT.                                                 
034200                                                                          
034300                                                                          
034400*---- ACUMULA LOS TOTALES GENERALES (U8) -------------------------        
034500 2300-ACUM-TOTALES-I.                                                     
034600                                                                          
034700     ADD 1            TO WS-T-TOTAL                                       
034800     ADD WS-CUR-SCORE TO WS-T-SUMA-SCORE                                  
034900                                                                          
035000     IF RESV-PHONE NOT = SPACES OR RESV-EMAIL NOT = SPACES                
035100        ADD 1 TO WS-T-CON-CONTACTO                                        
035200     ELSE                                                                 
035300        ADD 1 TO WS-T-SIN-CONTACTO                                        
035400     END-IF.                                                              
035500                                                                          
035600 2300-ACUM-TOTALES-F. EXIT.                                               
035700                                                                          
035800                                                                          
035900*---- ACUMULA LA RESERVA EN LA TABLA CANAL/OFICINA (U8) ----------        
036000 2400-ACUM-GRUPO-I.                                                       
036100                                                                          
036200     SET WS-NO-ENCONTRADO TO TRUE                                         
036300     PERFORM 2410-BUSCAR-GRUPO-I THRU 2410-BUSCAR-GRUPO-F                 
036400             VARYING WS-IXTG FROM 1 BY 1                                  
036500             UNTIL WS-IXTG > WS-CANT-GRUPOS OR WS-SI-ENCONTRADO           
036600                                                                          
036700     IF WS-NO-ENCONTRADO AND WS-CANT-GRUPOS < 200                         
036800        ADD 1 TO WS-CANT-GRUPOS                                           
036900        SET WS-IXTG TO WS-CANT-GRUPOS                                     
037000        MOVE RESV-CHANNEL-TYPE TO WS-TG-CANAL (WS-IXTG)                   
037100        MOVE RESV-OFFICE-TYPE  TO WS-TG-OFICINA (WS-IXTG)                 
037200        MOVE ZEROS TO WS-TG-CANT (WS-IXTG) WS-TG-SUMA (WS-IXTG)           
037300     END-IF                                                               
037400                                                                          
037500     ADD 1            TO WS-TG-CANT (WS-IXTG)                             
037600     ADD WS-CUR-SCORE TO WS-TG-SUMA (WS-IXTG).                            
037700                                                                          
037800 2400-ACUM-GRUPO-F. EXIT.                                                 
037900                                                                          
038000 2410-BUSCAR-GRUPO-I.                                                     
038100                                                                          
038200     IF RESV-CHANNEL-TYPE = WS-TG-CANAL (WS-IXTG) AND                     
038300        RESV-OFFICE-TYPE  = WS-TG-OFICINA (WS-IXTG)                       
038400        SET WS-SI-ENCONTRADO TO TRUE                                      
038500     END-IF.                                                              
038600                                                                          
038700 2410-BUSCAR-GRUPO-F. EXIT.                                               
038800                                                                          
038900                                                                          
039000*---- AGREGA LA RESERVA AL LISTADO DE BAJA/ALTA CALIDAD (U8) -----        
039100 2500-ACUM-SELECCION-I.                                                   
039200                                                                          
039300     IF WS-CUR-SCORE < 60 AND WS-CANT-BAJA < 3000                         
039400        ADD 1 TO WS-CANT-BAJA                                             
039500        SET WS-IXBJ2 TO WS-CANT-BAJA                                      
039600        MOVE RESV-PNR          TO WS-TB-PNR    (WS-IXBJ2)                 
039700        MOVE RESV-CHANNEL-TYPE TO WS-TB-CANAL  (WS-IXBJ2)                 
039800        MOVE RESV-OFFICE-TYPE  TO WS-TB-OFICINA (WS-IXBJ2)                
039900        MOVE WS-CUR-SCORE      TO WS-TB-SCORE  (WS-IXBJ2)                 
040000     END-IF                                                               
040100                                                                          
040200     IF WS-CUR-SCORE NOT < 80 AND WS-CANT-ALTA < 3000                     
040300        ADD 1 TO WS-CANT-ALTA                                             
040400        SET WS-IXAL2 TO WS-CANT-ALTA                                      
040500        MOVE RESV-PNR          TO WS-TA-PNR    (WS-IXAL2)                 
040600        MOVE RESV-CHANNEL-TYPE TO WS-TA-CANAL  (WS-IXAL2)                 
040700        MOVE RESV-OFFICE-TYPE  TO WS-TA-OFICINA (WS-IXAL2)                
040800        MOVE WS-CUR-SCORE      TO WS-TA-SCORE  (WS-IXAL2)                 
040900     END-IF.                                                              
041000                                                                          
041100 2500-ACUM-SELECCION-F. EXIT.                                             
041200                                                                          
041300                                                                          
041400*---- DIRIGE LA EMISION DEL REPORTE DE CALIDAD (U8) --------------        
041500 7000-REPORTES-I.                                                         
041600                                                                          
041700     PERFORM 7100-IMPRIMIR-TOTALES-I THRU 7100-IMPRIMIR-TOTALES-F         
041800     PERFORM 7200-ORDENAR-GRUPO-I    THRU 7200-ORDENAR-GRUPO-F            
041900     PERFORM 7300-IMPRIMIR-GRUPO-I   THRU 7300-IMPRIMIR-GRUPO-F           
042000     PERFORM 7400-IMPRIMIR-BAJA-I    THRU 7400-IMPRIMIR-BAJA-F            
042100     PERFORM 7500-IMPRIMIR-ALTA-I    THRU 7500-IMPRIMIR-ALTA-F.           
042200                                                                          
042300 7000-REPORTES-F. EXIT.                                                   
042400                                                                          
042500                                                                          
042600*---- TOTALES GENERALES: CON/SIN CONTACTO Y CALIDAD PROMEDIO -----        
042700 7100-IMPRIMIR-TOTALES-I.                                                 
042800                                                                          
042900     WRITE REG-LEGR FROM IMP-TITULO-LEG AFTER ADVANCING PAGE              
043000     WRITE REG-LEGR FROM WS-LINEA-DOBLE AFTER ADVANCING 1                 
043100                                                                          
043200     MOVE 'TOTAL DE RESERVAS'        TO WS-IMP-ROTULO-TMP                 
043300     MOVE WS-T-TOTAL                 TO WS-IMP-VALOR-TMP                  
043400     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
043500             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
043600                                                                          
043700     MOVE 'RESERVAS CON CONTACTO'    TO WS-IMP-ROTULO-TMP                 
043800     MOVE WS-T-CON-CONTACTO          TO WS-IMP-VALOR-TMP                  
043900     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
044000             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
044100                                                                          
044200     MOVE 'RESERVAS SIN CONTACTO'    TO WS-IMP-ROTULO-TMP                 
044300     MOVE WS-T-SIN-CONTACTO          TO WS-IMP-VALOR-TMP                  
044400     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
044500             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
044600                                                                          
044700     IF WS-T-TOTAL > ZEROS                                                
044800        COMPUTE WS-CALC-PROMEDIO ROUNDED =                                
044900                WS-T-SUMA-SCORE / WS-T-TOTAL                              
045000     ELSE                                                                 
045100        MOVE ZEROS TO WS-CALC-PROMEDIO                                    
045200     END-IF                                                               
045300     MOVE 'CALIDAD PROMEDIO'         TO WS-IMP-ROTULO-TMP                 
045400     MOVE WS-CALC-PROMEDIO           TO WS-IMP-DECIMAL-TMP                
045500     PERFORM 7120-ESCRIBIR-ROT-DECIM-I                                    
045600             THRU 7120-ESCRIBIR-ROT-DECIM-F                               
045700                                                                          
045800     IF WS-T-TOTAL > ZEROS                                                
045900        COMPUTE WS-CALC-PORCENTAJE ROUNDED =                              
046000                WS-T-CON-CONTACTO * 100 / WS-T-TOTAL                      
046100     ELSE                                                                 
046200        MOVE ZEROS TO WS-CALC-PORCENTAJE                                  
046300     END-IF                                                               
046400     MOVE '% DE RESERVAS CON CONTACTO' TO WS-IMP-ROTULO-TMP               
046500     MOVE WS-CALC-PORCENTAJE            TO WS-IMP-DECIMAL-TMP             
046600     PERFORM 7120-ESCRIBIR-ROT-DECIM-I                                    
046700             THRU 7120-ESCRIBIR-ROT-DECIM-F.                              
046800                                                                          
046900 7100-IMPRIMIR-TOTALES-F. EXIT.                                           
047000                                                                          
047100 7110-ESCRIBIR-ROT-VALOR-I.                                               
047200                                                                          
047300     MOVE WS-IMP-ROTULO-TMP TO IMP-RV-ROTULO                              
047400     MOVE WS-IMP-VALOR-TMP  TO IMP-RV-VALOR                               
047500     WRITE REG-LEGR FROM IMP-ROTULO-VALOR AFTER ADVANCING 1.              
047600                                                                          
047700 7110-ESCRIBIR-ROT-VALOR-F. EXIT.                                         
047800                                                                          
047900 7120-ESCRIBIR-ROT-DECIM-I.                                               
048000                                                                          
048100     MOVE WS-IMP-ROTULO-TMP  TO IMP-RD-ROTULO                             
048200     MOVE WS-IMP-DECIMAL-TMP TO IMP-RD-VALOR                              
048300     WRITE REG-LEGR FROM IMP-ROTULO-DECIMAL AFTER ADVANCING 1.            
048400                                                                          
048500 7120-ESCRIBIR-ROT-DECIM-F. EXIT.                                         
048600                                                                          
048700                                                                          
048800*---- ORDENA LA TABLA DE GRUPOS DESCENDENTE POR CANTIDAD ---------        
048900*     (BURBUJA, YA QUE EL TALLER NO CUENTA CON VERBO SORT)                
049000 7200-ORDENAR-GRUPO-I.                                                    
049100                                                                          
049200     SET WS-HUBO-CAMBIO TO TRUE                                           
049300     PERFORM 7210-PASADA-GRUPO-I THRU 7210-PASADA-GRUPO-F                 
049400             UNTIL WS-NO-HUBO-CAMBIO.                                     
049500                                                                          
049600 7200-ORDENAR-GRUPO-F. EXIT.                                              
049700                                                                          
049800 7210-PASADA-GRUPO-I.                                                     
049900                                                                          
050000     SET WS-NO-HUBO-CAMBIO TO TRUE                                        
050100     PERFORM 7220-COMPARAR-GRUPO-I THRU 7220-COMPARAR-GRUPO-F             
050200             VARYING WS-IXTG FROM 1 BY 1                                  
050300             UNTIL WS-IXTG > WS-CANT-GRUPOS - 1.                          
050400                                                                          
050500 7210-PASADA-GRUPO-F. EXIT.                                               
050600                                                                          
050700 7220-COMPARAR-GRUPO-I.                                                   
050800                                                                          
050900     IF WS-TG-CANT (WS-IXTG) < WS-TG-CANT (WS-IXTG + 1)                   
051000        MOVE WS-TG-ITEM (WS-IXTG)     TO WS-SWAP-GR-TODO                  
051100        MOVE WS-TG-ITEM (WS-IXTG + 1) TO WS-TG-ITEM (WS-IXTG)             
051200        MOVE WS-SWAP-GR-TODO          TO WS-TG-ITEM (WS-IXTG + 1)         
051300        SET WS-HUBO-CAMBIO TO TRUE                                        
051400     END-IF.                                                              
051500                                                                          
051600 7220-COMPARAR-GRUPO-F. EXIT.                                             
051700                                                                          
051800                                                                          
051900*---- IMPRIME LA TABLA CANAL/OFICINA -----------------------------        
052000 7300-IMPRIMIR-GRUPO-I.                                                   
052100                                                                          
052200     WRITE REG-LEGR FROM WS-LINEA-SEP AFTER ADVANCING 1                   
052300     MOVE 'CANAL'          TO IMP-SG-COL1                                 
052400     MOVE 'TIPO DE OFICINA' TO IMP-SG-COL2                                
052500     MOVE 'CANTIDAD'       TO IMP-SG-COL3                                 
052600     MOVE 'PROM CALIDAD'   TO IMP-SG-COL4                                 
052700     MOVE '% TOTAL'        TO IMP-SG-COL5                                 
052800     WRITE REG-LEGR FROM IMP-SUBTITULO-GRUPO AFTER ADVANCING 1            
052900                                                                          
053000     PERFORM 7310-IMPRIMIR-UN-GRUPO-I                                     
053100             THRU 7310-IMPRIMIR-UN-GRUPO-F                                
053200             VARYING WS-IXTG FROM 1 BY 1                                  
053300             UNTIL WS-IXTG > WS-CANT-GRUPOS.                              
053400                                                                          
053500 7300-IMPRIMIR-GRUPO-F. EXIT.                                             
053600                                                                          
053700 7310-IMPRIMIR-UN-GRUPO-I.                                                
053800                                                                          
053900     MOVE WS-TG-CANAL (WS-IXTG)   TO IMP-GR-CANAL                         
054000     MOVE WS-TG-OFICINA (WS-IXTG) TO IMP-GR-OFICINA                       
054100     MOVE WS-TG-CANT (WS-IXTG)    TO IMP-GR-CANT                          
054200                                                                          
054300     IF WS-TG-CANT (WS-IXTG) > ZEROS                                      
054400        COMPUTE WS-CALC-PROMEDIO ROUNDED =                                
054500                WS-TG-SUMA (WS-IXTG) / WS-TG-CANT (WS-IXTG)               
054600     ELSE                                                                 
054700        MOVE ZEROS TO WS-CALC-PROMEDIO                                    
054800     END-IF                                                               
054900     MOVE WS-CALC-PROMEDIO TO IMP-GR-PROM                                 
055000                                                                          
055100     IF WS-T-TOTAL > ZEROS                                                
055200        COMPUTE WS-CALC-PORCENTAJE ROUNDED =                              
055300                WS-TG-CANT (WS-IXTG) * 100 / WS-T-TOTAL                   
055400     ELSE                                                                 
055500        MOVE ZEROS TO WS-CALC-PORCENTAJE                                  
055600     END-IF                                                               
055700     MOVE WS-CALC-PORCENTAJE TO IMP-GR-PCT                                
055800                                                                          
055900     WRITE REG-LEGR FROM IMP-LINEA-GRUPO AFTER ADVANCING 1.               
056000                                                                          
056100 7310-IMPRIMIR-UN-GRUPO-F. EXIT.                                          
056200                                                                          
056300                                                                          
056400*---- LISTADO DE RESERVAS DE BAJA CALIDAD (SCORE < 60) (U8) ------        
056500 7400-IMPRIMIR-BAJA-I.                                                    
056600                                                                          
056700     WRITE REG-LEGR FROM WS-LINEA-DOBLE AFTER ADVANCING PAGE              
056800     MOVE SPACES TO REG-LEGR                                              
056900     MOVE 'RESERVAS DE BAJA CALIDAD (SCORE < 60)'                         
057000          TO REG-LEGR (1:38)                                              
057100     WRITE REG-LEGR AFTER ADVANCING 1                                     
057200                                                                          
057300     PERFORM 7410-IMPRIMIR-UNA-BAJA-I                                     
057400             THRU 7410-IMPRIMIR-UNA-BAJA-F                                
057500             VARYING WS-IXBJ2 FROM 1 BY 1                                 
057600             UNTIL WS-IXBJ2 > WS-CANT-BAJA.                               
057700                                                                          
057800 7400-IMPRIMIR-BAJA-F. EXIT.                                              
057900                                                                          
058000 7410-IMPRIMIR-UNA-BAJA-I.                                                
058100                                                                          
058200     MOVE WS-TB-PNR (WS-IXBJ2)     TO IMP-SL-PNR                          
058300     MOVE WS-TB-CANAL (WS-IXBJ2)   TO IMP-SL-CANAL                        
058400     MOVE WS-TB-OFICINA (WS-IXBJ2) TO IMP-SL-OFICINA                      
058500     MOVE WS-TB-SCORE (WS-IXBJ2)   TO IMP-SL-SCORE                        
058600     WRITE REG-LEGR FROM IMP-LINEA-SELECCION AFTER ADVANCING 1.           
058700                                                                          
058800 7410-IMPRIMIR-UNA-BAJA-F. EXIT.                                          
058900                                                                          
059000                                                                          
059100*---- LISTADO DE RESERVAS DE ALTA CALIDAD (SCORE >= 80) (U8) -----        
059200 7500-IMPRIMIR-ALTA-I.                                                    
059300                                                                          
059400     WRITE REG-LEGR FROM WS-LINEA-DOBLE AFTER ADVANCING PAGE              
059500     MOVE SPACES TO REG-LEGR                                              
059600     MOVE 'RESERVAS DE ALTA CALIDAD (SCORE >= 80)'                        
059700          TO REG-LEGR (1:39)                                              
059800     WRITE REG-LEGR AFTER ADVANCING 1                                     
059900                                                                          
060000     PERFORM 7510-IMPRIMIR-UNA-ALTA-I                                     
060100             THRU 7510-IMPRIMIR-UNA-ALTA-F                                
060200             VARYING WS-IXAL2 FROM 1 BY 1                                 
060300             UNTIL WS-IXAL2 > WS-CANT-ALTA.                               
060400                                                                          
060500 7500-IMPRIMIR-ALTA-F. EXIT.                                              
060600                                                                          
060700 7510-IMPRIMIR-UNA-ALTA-I.                                                
060800                                                                          
060900     MOVE WS-TA-PNR (WS-IXAL2)     TO IMP-SL-PNR                          
061000     MOVE WS-TA-CANAL (WS-IXAL2)   TO IMP-SL-CANAL                        
061100     MOVE WS-TA-OFICINA (WS-IXAL2) TO IMP-SL-OFICINA                      
061200     MOVE WS-TA-SCORE (WS-IXAL2)   TO IMP-SL-SCORE                        
061300     WRITE REG-LEGR FROM IMP-LINEA-SELECCION AFTER ADVANCING 1.           
061400                                                                          
061500 7510-IMPRIMIR-UNA-ALTA-F. EXIT.                                          
061600                                                                          
061700                                                                          
061800*---- CIERRA ARCHIVOS Y MUESTRA TOTALES DE CONTROL ---------------        
061900 9999-FINAL-I.                                                            
062000                                                                          
062100     CLOSE RESERVAS-LEGADO LEG-REPORTE                                    
062200                                                                          
062300     DISPLAY 'PGMLEGQ - RESERVAS PROCESADAS ..: ' WS-T-TOTAL              
062400     DISPLAY 'PGMLEGQ - RESERVAS RECHAZADAS ...: '                        
062500             WS-T-RECHAZADOS                                              
062600     DISPLAY 'PGMLEGQ - GRUPOS CANAL/OFICINA ..: ' WS-CANT-GRUPOS         
062700     DISPLAY 'PGMLEGQ - BAJA CALIDAD ...........: ' WS-CANT-BAJA          
062800     DISPLAY 'PGMLEGQ - ALTA CALIDAD ...........: ' WS-CANT-ALTA          
062900     DISPLAY 'PGMLEGQ - ULTIMA FECHA EMBARQUE LEIDA: '                    
063000             RESV-FECHA-ANIO '-' RESV-FECHA-MES '-'                       
063100             RESV-FECHA-DIA.                                              
063200                                                                          
063300 9999-FINAL-F. EXIT.                                                      
