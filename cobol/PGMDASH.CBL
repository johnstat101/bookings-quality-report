000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMDASH.                                                  
000300 AUTHOR.        J LOPEZ PEREIRA.                                          
000400 INSTALLATION.  DEPTO SISTEMAS RESERVAS - AUDITORIA SBR.                  
000500 DATE-WRITTEN.  04/05/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.                      
000800******************************************************************        
000900*    PGMDASH  -  TABLERO DE CALIDAD DE RESERVAS (PNR)           *         
001000*    ====================================                      *          
001100*    LEE LOS 3 ARCHIVOS NORMALIZADOS POR PGMSBRLD (MAESTRO DE   *         
001200*    PNR, PASAJEROS, CONTACTOS), YA ORDENADOS POR CONTROL-       *        
001300*    NUMBER POR UN PASO DE SORT DE JCL PREVIO, LOS CASA POR      *        
001400*    CONTROL-NUMBER, CLASIFICA LOS CONTACTOS, CALCULA EL SCORE   *        
001500*    DE CALIDAD DE CADA PNR Y EMITE:                             *        
001600*       - REPORTE TABLERO (TOTALES, DISTRIBUCION, OFICINA,       *        
001700*         SISTEMA DE ENTREGA)                     (DDDASH)       *        
001800*       - REPORTE DE TENDENCIA DIARIA              (DDTEND)      *        
001900*       - LISTADO DE DETALLE POR METRICA           (DDDET,       *        
002000*         EN PANTALLA/LISTADO TOPEADO A 200 Y EXPORTACION TOTAL) *        
002100*    ADMITE FILTROS OPCIONALES DE FECHA DE CREACION, OFICINA Y   *        
002200*    SISTEMA DE ENTREGA VIA TARJETA DE PARAMETROS (DDPARM).      *        
002300******************************************************************        
002400*                     HISTORIAL DE CAMBIOS                     *          
002500******************************************************************        
002600* 04/05/90 JLP ------ VERSION INICIAL. CP-RES-0078.             *         
002700* 19/09/90 JLP ------ SE AGREGA TABLA DE OFICINAS.               *        
002800* 22/01/91 JLP ------ SE AGREGA TABLA DE SISTEMA DE ENTREGA.     *        
002900* 30/06/92 RAM ------ SE AGREGA DISTRIBUCION POR BANDA DE SCORE. *        
003000* 11/03/93 MSV ------ TARJETA DDPARM PARA FILTROS OPCIONALES.    *        
003100* 08/08/94 MSV ------ SE AGREGA REPORTE DE TENDENCIA DIARIA.     *        
003200* 02/02/96 JLP ------ CP-RES-0151 CORRIGE CLASIFICACION DE       *        
003300*                     CONTACTOS MAL UBICADOS.                   *         
003400* 17/10/97 RAM ------ SE AGREGA LISTADO DE DETALLE POR METRICA.  *        
003500* 30/11/98 CEQ ------ REVISION Y2K: FECHAS A 4 DIGITOS DE ANIO,  *        
003600*                     TABLA DE TENDENCIA REVISADA PARA EL 2000.  *        
003700* 05/05/99 CEQ ------ CP-RES-0188 CORRIGE CORTE DE ANIO EN LA    *        
003800*                     TABLA DE TENDENCIA (DIA JULIANO).          *        
003900* 14/07/01 PDR ------ EXPORTACION DE DETALLE SIN TOPE DE 200.    *        
004000* 09/03/04 PDR ------ ULTIMA REVISION DE MANTENIMIENTO.          *        
004100******************************************************************        
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500                                                                          
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT PNR-MAESTRO  ASSIGN DDPNR                                     
005300            FILE STATUS IS FS-PNR.                                        
005400                                                                          
005500     SELECT PASAJEROS    ASSIGN DDPAS                                     
005600            FILE STATUS IS FS-PAS.                                        
005700                                                                          
005800     SELECT CONTACTOS    ASSIGN DDCTC                                     
005900            FILE STATUS IS FS-CTC.                                        
006000                                                                          
006100     SELECT TARJETA-PARM ASSIGN DDPARM                                    
006200            FILE STATUS IS FS-PARM.                                       
006300                                                                          
006400     SELECT DASH-REPORT  ASSIGN DDDASH                                    
006500            FILE STATUS IS FS-DASH.                                       
006600                                                                          
006700     SELECT TEND-REPORT  ASSIGN DDTEND                                    
006800            FILE STATUS IS FS-TEND.                                       
006900                                                                          
007000     SELECT DET-EXPORT   ASSIGN DDDET                                     
007100            FILE STATUS IS FS-DET.                                        
007200                                                                          
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700 FD  PNR-MAESTRO                                                          
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     RECORDING MODE IS F.                                                 
008000 01  REG-PNR              PIC X(100).                                     
008100                                                                          
008200 FD  PASAJEROS                                                            
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     RECORDING MODE IS F.                                                 
008500 01  REG-PASAJERO         PIC X(140).                                     
008600                                                                          
008700 FD  CONTACTOS                                                            
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     RECORDING MODE IS F.                                                 
009000 01  REG-CONTACTO         PIC X(235).                                     
009100                                                                          
009200 FD  TARJETA-PARM                                                         
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     RECORDING MODE IS F.                                                 
009500 01  REG-PARM             PIC X(200).                                     
009600                                                                          
009700 FD  DASH-REPORT                                                          
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     RECORDING MODE IS F.                                                 
010000 01  REG-DASH             PIC X(100).                                     
010100                                                                          
010200 FD  TEND-REPORT                                                          
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     RECORDING MODE IS F.                                                 
010500 01  REG-TEND             PIC X(40).                                      
010600                                                                          
010700 FD  DET-EXPORT                                                           
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     RECORDING MODE IS F.                                                 
011000 01  REG-DET              PIC X(310).                                     
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300*=======================*                                                 
011400                                                                          
011500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
011600                                                                          
011700*---- FILE STATUS ------------------------------------------------        
011800 77  FS-PNR                   PIC XX      VALUE SPACES.                   
011900 77  FS-PAS                   PIC XX      VALUE SPACES.                   
012000 77  FS-CTC                   PIC XX      VALUE SPACES.                   
012100 77  FS-PARM                  PIC XX      VALUE SPACES.                   
012200 77  FS-DASH                  PIC XX      VALUE SPACES.                   
012300 77  FS-TEND                  PIC XX      VALUE SPACES.                   
012400 77  FS-DET                   PIC XX      VALUE SPACES.                   
012500                                                                          
012600 77  WS-FIN-PNR               PIC X       VALUE 'N'.                      
012700     88  WS-SI-FIN-PNR                    VALUE 'S'.                      
012800     88  WS-NO-FIN-PNR                    VALUE 'N'.                      
012900 77  WS-FIN-PAS               PIC X       VALUE 'N'.                      
013000     88  WS-SI-FIN-PAS                    VALUE 'S'.                      
013100     88  WS-NO-FIN-PAS                    VALUE 'N'.                      
013200 77  WS-FIN-CTC               PIC X       VALUE 'N'.                      
013300     88  WS-SI-FIN-CTC                    VALUE 'S'.                      
013400     88  WS-NO-FIN-CTC                    VALUE 'N'.                      
013500                                                                          
013600 77  WS-PNR-SELECCION         PIC X       VALUE 'S'.                      
013700     88  WS-PNR-SELECCIONADO              VALUE 'S'.                      
013800     88  WS-PNR-NO-SELECCIONADO           VALUE 'N'.                      
013900                                                                          
014000*---- INDICES Y CONTADORES DE TRABAJO (COMP) ---------------------        
014100 77  WS-IXO                   PIC 9(04)  COMP VALUE ZEROS.                
014200 77  WS-IXS                   PIC 9(04)  COMP VALUE ZEROS.                
014300 77  WS-IXT                   PIC 9(04)  COMP VALUE ZEROS.                
014400 77  WS-IXD                   PIC 9(04)  COMP VALUE ZEROS.                
014500 77  WS-IXP2                  PIC 9(02)  COMP VALUE ZEROS.                
014600 77  WS-J                     PIC 9(03)  COMP VALUE ZEROS.                
014700 77  WS-K                     PIC 9(03)  COMP VALUE ZEROS.                
014800 77  WS-CANT-OFICINAS         PIC 9(04)  COMP VALUE ZEROS.                
014900 77  WS-CANT-SISTEMAS         PIC 9(04)  COMP VALUE ZEROS.                
015000 77  WS-CANT-DETALLE          PIC 9(04)  COMP VALUE ZEROS.                
015100 77  WS-LIMITE-TENDENCIA      PIC 9(03)  COMP VALUE 30.                   
015200                                                                          
015300*---- AREA DE LA TARJETA DE PARAMETROS (DDPARM) ------------------        
015400 01  WS-REG-PARM-ENT.                                                     
015500     03  PARM-FECHA-INI        PIC 9(08)  VALUE ZEROS.                    
015600     03  PARM-FECHA-FIN        PIC 9(08)  VALUE ZEROS.                    
015700     03  PARM-CANT-OFICINAS    PIC 9(02)  VALUE ZEROS.                    
015800     03  PARM-OFICINAS OCCURS 5 TIMES     PIC X(20) VALUE SPACES.         
015900     03  PARM-CANT-SISTEMAS    PIC 9(02)  VALUE ZEROS.                    
016000     03  PARM-SISTEMAS OCCURS 5 TIMES     PIC X(10) VALUE SPACES.         
016100     03  PARM-DIAS-TENDENCIA   PIC 9(03)  VALUE ZEROS.                    
016200     03  PARM-METRICA          PIC X(24)  VALUE SPACES.                   
016300     03  FILLER                PIC X(11)  VALUE SPACES.                   
016400                                                                          
016500*//// COPY CPPNRMAE. LAYOUT MAESTRO DE PNR (VER PGMSBRLD) ///////         
016600 01  WS-REG-PNR-MAE.                                                      
016700     03  PNR-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
016800     03  PNR-OFFICE-ID         PIC X(20)  VALUE SPACES.                   
016900     03  PNR-AGENT             PIC X(20)  VALUE SPACES.                   
017000     03  PNR-CREATION-DATE     PIC 9(08)  VALUE ZEROS.                    
017100     03  PNR-DELIVERY-COMPANY  PIC X(10)  VALUE SPACES.                   
017200     03  PNR-DELIVERY-LOCATION PIC X(20)  VALUE SPACES.                   
017300     03  FILLER                PIC X(02)  VALUE SPACES.                   
017400 01  WS-REG-PNR-FECHA REDEFINES WS-REG-PNR-MAE.                           
017500     03  FILLER                PIC X(60).                                 
017600     03  PNRF-ANIO             PIC 9(04).                                 
017700     03  PNRF-MES              PIC 9(02).                                 
017800     03  PNRF-DIA              PIC 9(02).                                 
017900     03  FILLER                PIC X(32).                                 
018000*///////////////////////////////////////////////////////////////          
018100                                                                          
018200*//// COPY CPPASDET. LAYOUT DETALLE DE PASAJERO (VER PGMSBRLD) //         
018300 01  WS-REG-PAS-DET.                                                      
018400     03  PAS-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
018500     03  PAS-SURNAME           PIC X(30)  VALUE SPACES.                   
018600     03  PAS-FIRST-NAME        PIC X(30)  VALUE SPACES.                   
018700     03  PAS-FF-NUMBER         PIC X(20)  VALUE SPACES.                   
018800     03  PAS-FF-TIER           PIC X(10)  VALUE SPACES.                   
018900     03  PAS-BOARD-POINT       PIC X(05)  VALUE SPACES.                   
019000     03  PAS-OFF-POINT         PIC X(05)  VALUE SPACES.                   
019100     03  PAS-SEAT-ROW          PIC X(03)  VALUE SPACES.                   
019200     03  PAS-SEAT-COLUMN       PIC X(02)  VALUE SPACES.                   
019300     03  PAS-MEAL              PIC X(10)  VALUE SPACES.                   
019400     03  FILLER                PIC X(05)  VALUE SPACES.                   
019500*///////////////////////////////////////////////////////////////          
019600                                                                          
019700*//// COPY CPCTCDET. LAYOUT DETALLE DE CONTACTO (VER PGMSBRLD) //         
019800 01  WS-REG-CTC-DET.                                                      
019900     03  CTC-CONTROL-NUMBER    PIC X(20)  VALUE SPACES.                   
020000     03  CTC-CONTACT-TYPE      PIC X(10)  VALUE SPACES.                   
020100         88  WS-TIPO-EMAIL-VALIDO VALUES 'APE', 'CTCE', 'CTCEM'.          
020200         88  WS-TIPO-PHONE-VALIDO VALUES 'AP', 'APM', 'CTCM'.             
020300     03  CTC-CONTACT-DETAIL    PIC X(200) VALUE SPACES.                   
020400     03  FILLER                PIC X(05)  VALUE SPACES.                   
020500*///////////////////////////////////////////////////////////////          
020600                                                                          
020700*---- AREA DE TRABAJO PARA EXAMINAR UN DETALLE DE CONTACTO ------         
020800 01  WS-CTC-DET-AREA.                                                     
020900     03  WS-CD-TEXTO          PIC X(200) VALUE SPACES.                    
021000 01  WS-CTC-DET-POS REDEFINES WS-CTC-DET-AREA.                            
021100     03  WS-CD-POS            PIC X(01)  OCCURS 200 TIMES.                
021200                                                                          
021300 77  WS-LEN-DET               PIC 9(03)  COMP VALUE ZEROS.                
021400 77  WS-POS-ARROBA            PIC 9(03)  COMP VALUE ZEROS.                
021500 77  WS-POS-BARRAS            PIC 9(03)  COMP VALUE ZEROS.                
021600 77  WS-POS-SEP               PIC 9(03)  COMP VALUE ZEROS.                
021700 77  WS-LEN-SEP               PIC 9(01)  COMP VALUE ZEROS.                
021800 77  WS-POS-PUNTO             PIC 9(03)  COMP VALUE ZEROS.                
021900 77  WS-MAX-CORRIDA           PIC 9(03)  COMP VALUE ZEROS.                
022000 77  WS-CORRIDA-ACTUAL        PIC 9(03)  COMP VALUE ZEROS.                
022100 77  WS-CHAR-ACTUAL           PIC X       VALUE SPACE.                    
022200                                                                          
022300 77  WS-ACEPTAR-BARRA         PIC X       VALUE 'N'.                      
022400     88  WS-SI-ACEPTA-BARRA               VALUE 'S'.                      
022500     88  WS-NO-ACEPTA-BARRA               VALUE 'N'.                      
022600 77  WS-FORMATO-OK            PIC X       VALUE 'N'.                      
022700     88  WS-FORMATO-VALIDO                VALUE 'S'.                      
022800     88  WS-FORMATO-INVALIDO              VALUE 'N'.                      
022900 77  WS-LOCAL-OK              PIC X       VALUE 'N'.                      
023000     88  WS-LOCAL-VALIDO                  VALUE 'S'.                      
023100     88  WS-LOCAL-INVALIDO                VALUE 'N'.                      
023200 77  WS-DOMINIO-OK            PIC X       VALUE 'N'.                      
023300     88  WS-DOMINIO-VALIDO                VALUE 'S'.                      
023400     88  WS-DOMINIO-INVALIDO              VALUE 'N'.                      
023500 77  WS-TLD-OK                PIC X       VALUE 'N'.                      
023600     88  WS-TLD-VALIDO                    VALUE 'S'.                      
023700     88  WS-TLD-INVALIDO                  VALUE 'N'.                      
023800 77  WS-TELEFONO-OK           PIC X       VALUE 'N'.                      
023900     88  WS-TELEFONO-VALIDO               VALUE 'S'.                      
024000     88  WS-TELEFONO-INVALIDO             VALUE 'N'.                      
024100 77  WS-POS-INICIO-RESTO      PIC 9(03)  COMP VALUE ZEROS.                
024200 77  WS-LEN-RESTO             PIC 9(03)  COMP VALUE ZEROS.                
024300 77  WS-ENCONTRADO-SW         PIC X       VALUE 'N'.                      
024400     88  WS-SI-ENCONTRADO                  VALUE 'S'.                     
024500     88  WS-NO-ENCONTRADO                  VALUE 'N'.                     
024600 77  WS-DETALLE-INCLUIR       PIC X       VALUE 'N'.                      
024700     88  WS-SI-INCLUIR-DETALLE             VALUE 'S'.                     
024800     88  WS-NO-INCLUIR-DETALLE             VALUE 'N'.                     
024900                                                                          
025000*---- AREA DE FECHA DEL SISTEMA (PARA VENTANA DE TENDENCIA) ------        
025100 01  WS-FECHA-SISTEMA-AREA.                                               
025200     03  WS-FECHA-SISTEMA    PIC 9(06)  VALUE ZEROS.                      
025300 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-AREA.                  
025400     03  WS-FS-AA            PIC 9(02).                                   
025500     03  WS-FS-MM            PIC 9(02).                                   
025600     03  WS-FS-DD            PIC 9(02).                                   
025700                                                                          
025800 01  WS-FECHA-PARA-JULIANO-AREA.                                          
025900     03  WS-FECHA-PARA-JULIANO PIC 9(08) VALUE ZEROS.                     
026000 01  WS-FPJ-R REDEFINES WS-FECHA-PARA-JULIANO-AREA.                       
026100     03  WS-FPJ-ANIO         PIC 9(04).                                   
026200     03  WS-FPJ-MES          PIC 9(02).                                   
026300     03  WS-FPJ-DIA          PIC 9(02).                                   
026400                                                                          
026500*---- RESULTADO DE CLASIFICAR UN CONTACTO ------------------------        
026600 77  WS-EMAIL-LIKE            PIC X       VALUE 'N'.                      
026700     88  WS-ES-EMAIL-LIKE                 VALUE 'S'.                      
026800 77  WS-PHONE-LIKE            PIC X       VALUE 'N'.                      
026900     88  WS-ES-PHONE-LIKE                 VALUE 'S'.                      
027000 77  WS-VALIDO-ESTRICTO       PIC X       VALUE 'N'.                      
027100     88  WS-ES-VALIDO-ESTRICTO            VALUE 'S'.                      
027200 77  WS-VALIDO-AMPLIO         PIC X       VALUE 'N'.                      
027300     88  WS-ES-VALIDO-AMPLIO              VALUE 'S'.                      
027400 77  WS-CTC-MAL-FORMATO       PIC X       VALUE 'N'.                      
027500     88  WS-ES-MAL-FORMATO                VALUE 'S'.                      
027600 77  WS-CTC-MAL-UBICADO       PIC X       VALUE 'N'.                      
027700     88  WS-ES-MAL-UBICADO                VALUE 'S'.                      
027800                                                                          
027900*---- ACUMULADORES A NIVEL DE UN PNR (SE REINICIAN POR PNR) ------        
028000 77  WS-CUR-TIENE-CTC         PIC X       VALUE 'N'.                      
028100     88  WS-CUR-SI-TIENE-CTC               VALUE 'S'.                     
028200 77  WS-CUR-VALIDO-ESTRICTO   PIC X       VALUE 'N'.                      
028300     88  WS-CUR-SI-ESTRICTO                VALUE 'S'.                     
028400 77  WS-CUR-VALIDO-AMPLIO     PIC X       VALUE 'N'.                      
028500     88  WS-CUR-SI-AMPLIO                  VALUE 'S'.                     
028600 77  WS-CUR-MAL-FORMATO       PIC X       VALUE 'N'.                      
028700     88  WS-CUR-SI-MAL-FORMATO             VALUE 'S'.                     
028800 77  WS-CUR-MAL-UBICADO       PIC X       VALUE 'N'.                      
028900     88  WS-CUR-SI-MAL-UBICADO             VALUE 'S'.                     
029000 77  WS-CUR-TIENE-FF          PIC X       VALUE 'N'.                      
029100     88  WS-CUR-SI-TIENE-FF                VALUE 'S'.                     
029200 77  WS-CUR-TIENE-MEAL        PIC X       VALUE 'N'.                      
029300     88  WS-CUR-SI-TIENE-MEAL              VALUE 'S'.                     
029400 77  WS-CUR-TIENE-ASIENTO     PIC X       VALUE 'N'.                      
029500     88  WS-CUR-SI-TIENE-ASIENTO           VALUE 'S'.                     
029600 77  WS-CUR-TIENE-1ER-CTC     PIC X       VALUE 'N'.                      
029700     88  WS-CUR-SI-1ER-CTC                 VALUE 'S'.                     
029800 77  WS-CUR-1ER-TIPO          PIC X(10)   VALUE SPACES.                   
029900 77  WS-CUR-1ER-DETALLE       PIC X(200)  VALUE SPACES.                   
030000 77  WS-CUR-SCORE             PIC 9(03)   VALUE ZEROS.                    
030100                                                                          
030200*---- CONTADORES GLOBALES DEL TABLERO (U4) (COMP) ----------------        
030300 77  WS-D-TOTAL-PNRS          PIC 9(07)  COMP VALUE ZEROS.                
030400 77  WS-D-REACHABLE           PIC 9(07)  COMP VALUE ZEROS.                
030500 77  WS-D-MISSING-CTC         PIC 9(07)  COMP VALUE ZEROS.                
030600 77  WS-D-WRONG-FORMAT        PIC 9(07)  COMP VALUE ZEROS.                
030700 77  WS-D-WRONGLY-PLACED      PIC 9(07)  COMP VALUE ZEROS.                
030800 77  WS-D-FF-COUNT            PIC 9(07)  COMP VALUE ZEROS.                
030900 77  WS-D-MEAL-COUNT          PIC 9(07)  COMP VALUE ZEROS.                
031000 77  WS-D-SEAT-COUNT          PIC 9(07)  COMP VALUE ZEROS.                
031100 77  WS-D-EMAIL-TOTAL         PIC 9(07)  COMP VALUE ZEROS.                
031200 77  WS-D-PHONE-TOTAL         PIC 9(07)  COMP VALUE ZEROS.                
031300 77  WS-D-VALID-EMAIL         PIC 9(07)  COMP VALUE ZEROS.                
031400 77  WS-D-VALID-PHONE         PIC 9(07)  COMP VALUE ZEROS.                
031500 77  WS-D-EMAIL-WRONG         PIC 9(07)  COMP VALUE ZEROS.                
031600 77  WS-D-PHONE-WRONG         PIC 9(07)  COMP VALUE ZEROS.                
031700 77  WS-D-SUMA-SCORE          PIC 9(10)  COMP VALUE ZEROS.                
031800 77  WS-D-BANDA-CRITICA       PIC 9(07)  COMP VALUE ZEROS.                
031900 77  WS-D-BANDA-POBRE         PIC 9(07)  COMP VALUE ZEROS.                
032000 77  WS-D-BANDA-REGULAR       PIC 9(07)  COMP VALUE ZEROS.                
032100 77  WS-D-BANDA-BUENA         PIC 9(07)  COMP VALUE ZEROS.                
032200 77  WS-D-BANDA-EXCELENTE     PIC 9(07)  COMP VALUE ZEROS.                
032300                                                                          
032400*---- CAMPOS DE CALCULO DE PROMEDIOS Y PORCENTAJES (U4/U5) -------        
032500 77  WS-CALC-PROMEDIO         PIC 9(03)V9(1) VALUE ZEROS.                 
032600 77  WS-CALC-PORCENTAJE       PIC 9(03)V9(1) VALUE ZEROS.                 
032700 77  WS-IMP-PROMEDIO          PIC ZZ9.9      VALUE ZEROS.                 
032800 77  WS-IMP-PORCENTAJE        PIC ZZ9.9      VALUE ZEROS.                 
032900 77  WS-IMP-ROTULO-TMP        PIC X(40)      VALUE SPACES.                
033000 77  WS-IMP-VALOR-TMP         PIC 9(07)      VALUE ZEROS.                 
033100 77  WS-IMP-DECIMAL-TMP       PIC 9(03)V9(1) VALUE ZEROS.                 
033200 77  WS-SWAP-X20               PIC X(20)     VALUE SPACES.                
033300 77  WS-SWAP-X10               PIC X(10)     VALUE SPACES.                
033400 77  WS-SWAP-CANT              PIC 9(07) COMP VALUE ZEROS.                
033500 77  WS-SWAP-SUMA              PIC 9(10) COMP VALUE ZEROS.                
033600 77  WS-SWAP-DETALLE           PIC X(291)     VALUE SPACES.               
033700 77  WS-CAMBIO-SW              PIC X          VALUE 'N'.                  
033800     88  WS-HUBO-CAMBIO                       VALUE 'S'.                  
033900     88  WS-NO-HUBO-CAMBIO                    VALUE 'N'.                  
034000 77  WS-IMPRESAS-DETALLE       PIC 9(04) COMP VALUE ZEROS.                
034100                                                                          
034200*---- TABLA DE OFICINAS (U5) -------------------------------------        
034300 01  WS-TABLA-OFICINA.                                                    
034400     03  WS-TO-ITEM OCCURS 500 TIMES INDEXED BY WS-IXOF.                  
034500         05  WS-TO-OFICINA    PIC X(20)  VALUE SPACES.                    
034600         05  WS-TO-CANT       PIC 9(07)  COMP VALUE ZEROS.                
034700         05  WS-TO-SUMA       PIC 9(10)  COMP VALUE ZEROS.                
034800                                                                          
034900*---- TABLA DE SISTEMAS DE ENTREGA (U5) --------------------------        
035000 01  WS-TABLA-SISTEMA.                                                    
035100     03  WS-TS-ITEM OCCURS 500 TIMES INDEXED BY WS-IXSI.                  
035200         05  WS-TS-SISTEMA    PIC X(10)  VALUE SPACES.                    
035300         05  WS-TS-CANT       PIC 9(07)  COMP VALUE ZEROS.                
035400         05  WS-TS-SUMA       PIC 9(10)  COMP VALUE ZEROS.                
035500                                                                          
035600*---- TABLA DE TENDENCIA DIARIA (U6), INDICE = DIA DE VENTANA ----        
035700 01  WS-TABLA-TENDENCIA.                                                  
035800     03  WS-TT-ITEM OCCURS 366 TIMES INDEXED BY WS-IXTE.                  
035900         05  WS-TT-FECHA      PIC 9(08)  VALUE ZEROS.                     
036000         05  WS-TT-CANT       PIC 9(07)  COMP VALUE ZEROS.                
036100         05  WS-TT-SUMA       PIC 9(10)  COMP VALUE ZEROS.                
036200                                                                          
036300*---- TABLA DE DETALLE POR METRICA (U7) --------------------------        
036400 01  WS-TABLA-DETALLE.                                                    
036500     03  WS-TD-ITEM OCCURS 3000 TIMES INDEXED BY WS-IXDE.                 
036600         05  WS-TD-CONTROL    PIC X(20)  VALUE SPACES.                    
036700         05  WS-TD-OFICINA    PIC X(20)  VALUE SPACES.                    
036800         05  WS-TD-SISTEMA    PIC X(10)  VALUE SPACES.                    
036900         05  WS-TD-AGENTE     PIC X(20)  VALUE SPACES.                    
037000         05  WS-TD-FECHA      PIC 9(08)  VALUE ZEROS.                     
037100         05  WS-TD-SCORE      PIC 9(03)  VALUE ZEROS.                     
037200         05  WS-TD-TIPO-CTC   PIC X(10)  VALUE SPACES.                    
037300         05  WS-TD-DET-CTC    PIC X(200) VALUE SPACES.                    
037400                                                                          
037500*---- CALCULO DE DIA JULIANO (SOLO AAAA ENTRE 2000 Y 2099) -------        
037600 01  WS-TABLA-CUMDIAS-INIC.                                               
037700     03  FILLER              PIC 9(03)  VALUE 000.                        
037800     03  FILLER              PIC 9(03)  VALUE 031.                        
037900     03  FILLER              PIC 9(03)  VALUE 059.                        
038000     03  FILLER              PIC 9(03)  VALUE 090.                        
038100     03  FILLER              PIC 9(03)  VALUE 120.                        
038200     03  FILLER              PIC 9(03)  VALUE 151.                        
038300     03  FILLER              PIC 9(03)  VALUE 181.                        
038400     03  FILLER              PIC 9(03)  VALUE 212.                        
038500     03  FILLER              PIC 9(03)  VALUE 243.                        
038600     03  FILLER              PIC 9(03)  VALUE 273.                        
038700     03  FILLER              PIC 9(03)  VALUE 304.                        
038800     03  FILLER              PIC 9(03)  VALUE 334.                        
038900 01  WS-TABLA-CUMDIAS REDEFINES WS-TABLA-CUMDIAS-INIC.                    
039000     03  WS-CUMDIAS-MES      PIC 9(03)  OCCURS 12 TIMES.                  
039100                                                                          
039200 77  WS-BISIESTO-SW           PIC X       VALUE 'N'.                      
039300     88  WS-ANIO-BISIESTO                  VALUE 'S'.                     
039400     88  WS-ANIO-NO-BISIESTO               VALUE 'N'.                     
039500 77  WS-ANIOS-DESDE-2000      PIC 9(04)  COMP VALUE ZEROS.                
039600 77  WS-BISIESTOS-ANTERIORES PIC 9(04)  COMP VALUE ZEROS.                 
039700 77  WS-DIA-ANIO              PIC 9(04)  COMP VALUE ZEROS.                
039800 77  WS-DIAS-ABS              PIC 9(07)  COMP VALUE ZEROS.                
039900 77  WS-DIAS-ABS-FIN          PIC 9(07)  COMP VALUE ZEROS.                
040000 77  WS-DIAS-ABS-INI          PIC 9(07)  COMP VALUE ZEROS.                
040100 77  WS-DIAS-ABS-PNR          PIC 9(07)  COMP VALUE ZEROS.                
040200 77  WS-MES-CALC              PIC 9(02)  COMP VALUE ZEROS.                
040300 77  WS-ANIO-CALC             PIC 9(04)  COMP VALUE ZEROS.                
040400 77  WS-DIA-CALC              PIC 9(02)  COMP VALUE ZEROS.                
040500                                                                          
040600*---- IMPRESION: CONTADORES DE PAGINA/LINEA Y LINEAS DE CORTE ----        
040700 77  WS-CUENTA-LINEA          PIC 9(02)  COMP VALUE 66.                   
040800 77  WS-CUENTA-PAGINA         PIC 9(02)  COMP VALUE ZEROS.                
040900 77  WS-LINEA-SEP             PIC X(100) VALUE ALL '-'.                   
041000 77  WS-LINEA-DOBLE           PIC X(100) VALUE ALL '='.                   
041100                                                                          
041200*---- LINEAS DE IMPRESION DEL TABLERO (DDDASH) -------------------        
041300 01  IMP-TITULO-DASH.                                                     
041400     03  FILLER              PIC X(20)  VALUE SPACES.                     
041500     03  FILLER              PIC X(40)  VALUE                             
041600         'TABLERO DE CALIDAD DE RESERVAS - PNR'.                          
041700     03  FILLER              PIC X(40)  VALUE SPACES.                     
041800                                                                          
041900 01  IMP-ROTULO-VALOR.                                                    
042000     03  IMP-RV-ROTULO       PIC X(40)  VALUE SPACES.                     
042100     03  IMP-RV-VALOR        PIC Z(6)9  VALUE ZEROS.                      
042200     03  FILLER              PIC X(53)  VALUE SPACES.                     
042300                                                                          
042400 01  IMP-ROTULO-DECIMAL.                                                  
042500     03  IMP-RD-ROTULO       PIC X(40)  VALUE SPACES.                     
042600     03  IMP-RD-VALOR        PIC ZZ9.9  VALUE ZEROS.                      
042700     03  FILLER              PIC X(55)  VALUE SPACES.                     
042800                                                                          
042900 01  IMP-BANDA.                                                           
043000     03  IMP-BA-ROTULO       PIC X(12)  VALUE SPACES.                     
043100     03  IMP-BA-CANT         PIC Z(6)9  VALUE ZEROS.                      
043200     03  FILLER              PIC X(81)  VALUE SPACES.                     
043300                                                                          
043400 01  IMP-SUBTITULO-TABLA.                                                 
043500     03  IMP-ST-COL1         PIC X(22)  VALUE SPACES.                     
043600     03  IMP-ST-COL2         PIC X(12)  VALUE SPACES.                     
043700     03  IMP-ST-COL3         PIC X(12)  VALUE SPACES.                     
043800     03  FILLER              PIC X(54)  VALUE SPACES.                     
043900                                                                          
044000 01  IMP-LINEA-OFICINA.                                                   
044100     03  IMP-OF-OFICINA      PIC X(22)  VALUE SPACES.                     
044200     03  IMP-OF-CANT         PIC Z(6)9  VALUE ZEROS.                      
044300     03  FILLER              PIC X(03)  VALUE SPACES.                     
044400     03  IMP-OF-PROM         PIC ZZ9.9  VALUE ZEROS.                      
044500     03  FILLER              PIC X(58)  VALUE SPACES.                     
044600                                                                          
044700 01  IMP-LINEA-SISTEMA.                                                   
044800     03  IMP-SI-SISTEMA      PIC X(22)  VALUE SPACES.                     
044900     03  IMP-SI-CANT         PIC Z(6)9  VALUE ZEROS.                      
045000     03  FILLER              PIC X(03)  VALUE SPACES.                     
045100     03  IMP-SI-PROM         PIC ZZ9.9  VALUE ZEROS.                      
045200     03  FILLER              PIC X(58)  VALUE SPACES.                     
045300                                                                          
045400*---- LINEA DE IMPRESION DE TENDENCIA (DDTEND) -------------------        
045500 01  IMP-LINEA-TENDENCIA.                                                 
045600     03  IMP-TE-FECHA        PIC X(10)  VALUE SPACES.                     
045700     03  FILLER              PIC X(02)  VALUE SPACES.                     
045800     03  IMP-TE-PROM         PIC ZZ9.9  VALUE ZEROS.                      
045900     03  FILLER              PIC X(02)  VALUE SPACES.                     
046000     03  IMP-TE-CANT         PIC Z(6)9  VALUE ZEROS.                      
046100     03  FILLER              PIC X(13)  VALUE SPACES.                     
046200                                                                          
046300*---- LINEA DE EXPORTACION DE DETALLE (DDDET) --------------------        
046400 01  IMP-LINEA-DETALLE.                                                   
046500     03  IMP-DE-CONTROL      PIC X(20)  VALUE SPACES.                     
046600     03  IMP-DE-OFICINA      PIC X(20)  VALUE SPACES.                     
046700     03  IMP-DE-SISTEMA      PIC X(10)  VALUE SPACES.                     
046800     03  IMP-DE-AGENTE       PIC X(20)  VALUE SPACES.                     
046900     03  IMP-DE-FECHA        PIC 9(08)  VALUE ZEROS.                      
047000     03  FILLER              PIC X(01)  VALUE SPACE.                      
047100     03  IMP-DE-SCORE        PIC ZZ9    VALUE ZEROS.                      
047200     03  FILLER              PIC X(01)  VALUE SPACE.                      
047300     03  IMP-DE-TIPO-CTC     PIC X(10)  VALUE SPACES.                     
047400     03  IMP-DE-DET-CTC      PIC X(200) VALUE SPACES.                     
047500                                                                          
047600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
047700                                                                          
047800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
047900 PROCEDURE DIVISION.                                                      
048000                                                                          
048100 MAIN-PROGRAM-I.                                                          
048200                                                                          
048300     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
048400     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
048500                             UNTIL WS-SI-FIN-PNR                          
048600     PERFORM 7000-REPORTES-I THRU 7000-REPORTES-F                         
048700     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
048800                                                                          
048900 MAIN-PROGRAM-F. GOBACK.                                                  
049000                                                                          
049100                                                                          
049200*---- ABRE ARCHIVOS, LEE TARJETA DE PARAMETROS Y CEBA LECTURAS --         
049300 1000-INICIO-I.                                                           
049400                                                                          
049500     OPEN INPUT  PNR-MAESTRO PASAJEROS CONTACTOS TARJETA-PARM             
049600     OPEN OUTPUT DASH-REPORT TEND-REPORT DET-EXPORT                       
049700                                                                          
049800     PERFORM 1050-LEER-PARM-I THRU 1050-LEER-PARM-F                       
049900                                                                          
050000     MOVE 'N' TO WS-FIN-PNR WS-FIN-PAS WS-FIN-CTC                         
050100                                                                          
050200     PERFORM 1200-CALC-VENTANA-TEND-I                                     
050300             THRU 1200-CALC-VENTANA-TEND-F                                
050400                                                                          
050500     PERFORM 2100-LEER-PNR-I THRU 2100-LEER-PNR-F                         
050600     PERFORM 2150-LEER-PAS-I THRU 2150-LEER-PAS-F                         
050700     PERFORM 2170-LEER-CTC-I THRU 2170-LEER-CTC-F.                        
050800                                                                          
050900 1000-INICIO-F. EXIT.                                                     
051000                                                                          
051100                                                                          
051200*---- CALCULA EL DIA JULIANO INICIAL Y FINAL DE LA VENTANA DE   -         
051300*     TENDENCIA (U6) A PARTIR DE LA FECHA FIN DEL FILTRO, O DE  -         
051400*     LA FECHA DEL SISTEMA SI NO HAY FILTRO DE FECHA            -         
051500 1200-CALC-VENTANA-TEND-I.                                                
051600                                                                          
051700     IF PARM-FECHA-FIN NOT = ZEROS                                        
051800        MOVE PARM-FECHA-FIN TO WS-FECHA-PARA-JULIANO                      
051900     ELSE                                                                 
052000        ACCEPT WS-FECHA-SISTEMA FROM DATE                                 
052100        ADD 2000       TO WS-FS-AA GIVING WS-FPJ-ANIO                     
052200        MOVE WS-FS-MM  TO WS-FPJ-MES                                      
052300        MOVE WS-FS-DD  TO WS-FPJ-DIA                                      
052400     END-IF                                                               
052500                                                                          
052600     MOVE WS-FPJ-ANIO TO WS-ANIO-CALC                                     
052700     MOVE WS-FPJ-MES  TO WS-MES-CALC                                      
052800     MOVE WS-FPJ-DIA  TO WS-DIA-CALC                                      
052900     PERFORM 4710-CALC-DIAS-ABS-I THRU 4710-CALC-DIAS-ABS-F               
053000     MOVE WS-DIAS-ABS TO WS-DIAS-ABS-FIN                                  
053100     COMPUTE WS-DIAS-ABS-INI =                                            
053200             WS-DIAS-ABS-FIN - WS-LIMITE-TENDENCIA + 1.                   
053300                                                                          
053400 1200-CALC-VENTANA-TEND-F. EXIT.                                          
053500                                                                          
053600                                                                          
053700*---- LEE LA TARJETA DE PARAMETROS (FILTROS OPCIONALES) ---------         
053800 1050-LEER-PARM-I.                                                        
053900                                                                          
054000     READ TARJETA-PARM INTO WS-REG-PARM-ENT                               
054100     IF FS-PARM NOT = '00'                                                
054200        MOVE ZEROS  TO PARM-FECHA-INI PARM-FECHA-FIN                      
054300                       PARM-CANT-OFICINAS PARM-CANT-SISTEMAS              
054400        MOVE 30     TO PARM-DIAS-TENDENCIA                                
054500        MOVE 'total_pnrs' TO PARM-METRICA                                 
054600     END-IF                                                               
054700                                                                          
054800     IF PARM-DIAS-TENDENCIA = ZEROS                                       
054900        MOVE 30 TO PARM-DIAS-TENDENCIA                                    
055000     END-IF                                                               
055100     IF PARM-DIAS-TENDENCIA > 366                                         
055200        MOVE 366 TO PARM-DIAS-TENDENCIA                                   
055300     END-IF                                                               
055400     MOVE PARM-DIAS-TENDENCIA TO WS-LIMITE-TENDENCIA.                     
055500                                                                          
055600 1050-LEER-PARM-F. EXIT.                                                  
055700                                                                          
055800                                                                          
055900*---- CUERPO DEL PROCESO: UN PNR POR VUELTA (CASADO POR CLAVE) --         
056000 2000-PROCESO-I.                                                          
056100                                                                          
056200     PERFORM 2050-FILTRAR-PNR-I   THRU 2050-FILTRAR-PNR-F                 
056300                                                                          
056400     MOVE 'N' TO WS-CUR-TIENE-CTC       WS-CUR-VALIDO-ESTRICTO            
056500                 WS-CUR-VALIDO-AMPLIO   WS-CUR-MAL-FORMATO                
056600                 WS-CUR-MAL-UBICADO     WS-CUR-TIENE-FF                   
056700                 WS-CUR-TIENE-MEAL      WS-CUR-TIENE-ASIENTO              
056800                 WS-CUR-TIENE-1ER-CTC                                     
056900     MOVE SPACES TO WS-CUR-1ER-TIPO WS-CUR-1ER-DETALLE                    
057000     MOVE ZEROS  TO WS-CUR-SCORE                                          
057100                                                                          
057200     PERFORM 2200-PROCESAR-PASAJEROS-I                                    
057300             THRU 2200-PROCESAR-PASAJEROS-F                               
057400             UNTIL WS-SI-FIN-PAS OR                                       
057500                   PAS-CONTROL-NUMBER NOT = PNR-CONTROL-NUMBER            
057600                                                                          
057700     PERFORM 2300-PROCESAR-CONTACTOS-I                                    
057800             THRU 2300-PROCESAR-CONTACTOS-F                               
057900             UNTIL WS-SI-FIN-CTC OR                                       
058000                   CTC-CONTROL-NUMBER NOT = PNR-CONTROL-NUMBER            
058100                                                                          
058200     IF WS-PNR-SELECCIONADO                                               
058300        PERFORM 4300-CALCULAR-SCORE-I THRU 4300-CALCULAR-SCORE-F          
058400        PERFORM 4000-ACUM-DASHBOARD-I THRU 4000-ACUM-DASHBOARD-F          
058500        PERFORM 4500-ACUM-OFICINA-I   THRU 4500-ACUM-OFICINA-F            
058600        PERFORM 4600-ACUM-SISTEMA-I   THRU 4600-ACUM-SISTEMA-F            
058700        PERFORM 4700-ACUM-TENDENCIA-I THRU 4700-ACUM-TENDENCIA-F          
058800        PERFORM 4800-ACUM-DETALLE-I   THRU 4800-ACUM-DETALLE-F            
058900     END-IF                                                               
059000                                                                          
059100     PERFORM 2100-LEER-PNR-I THRU 2100-LEER-PNR-F.                        
059200                                                                          
059300 2000-PROCESO-F. EXIT.                                                    
059400                                                                          
059500                                                                          
059600*---- APLICA FILTROS OPCIONALES DE FECHA/OFICINA/SISTEMA --------         
059700 2050-FILTRAR-PNR-I.                                                      
059800                                                                          
059900     SET WS-PNR-SELECCIONADO TO TRUE                                      
060000                                                                          
060100     IF PARM-FECHA-INI NOT = ZEROS OR PARM-FECHA-FIN NOT = ZEROS          
060200        IF PNR-CREATION-DATE = ZEROS                                      
060300           SET WS-PNR-NO-SELECCIONADO TO TRUE                             
060400        ELSE                                                              
060500           IF PNR-CREATION-DATE < PARM-FECHA-INI OR                       
060600              PNR-CREATION-DATE > PARM-FECHA-FIN                          
060700              SET WS-PNR-NO-SELECCIONADO TO TRUE                          
060800           END-IF                                                         
060900        END-IF                                                            
061000     END-IF                                                               
061100                                                                          
061200     IF WS-PNR-SELECCIONADO AND PARM-CANT-OFICINAS > ZEROS                
061300        PERFORM 2060-BUSCAR-OFICINA-PARM-I                                
061400                THRU 2060-BUSCAR-OFICINA-PARM-F                           
061500     END-IF                                                               
061600                                                                          
061700     IF WS-PNR-SELECCIONADO AND PARM-CANT-SISTEMAS > ZEROS                
061800        PERFORM 2070-BUSCAR-SISTEMA-PARM-I                                
061900                THRU 2070-BUSCAR-SISTEMA-PARM-F                           
062000     END-IF.                                                              
062100                                                                          
062200 2050-FILTRAR-PNR-F. EXIT.                                                
062300                                                                          
062400                                                                          
062500*---- BUSCA LA OFICINA DEL PNR EN LA LISTA DE FILTRO -------------        
062600 2060-BUSCAR-OFICINA-PARM-I.                                              
062700                                                                          
062800     SET WS-PNR-NO-SELECCIONADO TO TRUE                                   
062900     PERFORM 2065-COMPARAR-OFICINA-I THRU 2065-COMPARAR-OFICINA-F         
063000             VARYING WS-IXP2 FROM 1 BY 1                                  
063100             UNTIL WS-IXP2 > PARM-CANT-OFICINAS.                          
063200                                                                          
063300 2060-BUSCAR-OFICINA-PARM-F. EXIT.                                        
063400                                                                          
063500 2065-COMPARAR-OFICINA-I.                                                 
063600                                                                          
063700     IF PNR-OFFICE-ID = PARM-OFICINAS (WS-IXP2)                           
063800        SET WS-PNR-SELECCIONADO TO TRUE                                   
063900        MOVE 99 TO WS-IXP2                                                
064000     END-IF.                                                              
064100                                                                          
064200 2065-COMPARAR-OFICINA-F. EXIT.                                           
064300                                                                          
064400                                                                          
064500*---- BUSCA EL SISTEMA DE ENTREGA DEL PNR EN LA LISTA DE FILTRO -         
064600 2070-BUSCAR-SISTEMA-PARM-I.                                              
064700                                                                          
064800     SET WS-PNR-NO-SELECCIONADO TO TRUE                                   
064900     PERFORM 2075-COMPARAR-SISTEMA-I THRU 2075-COMPARAR-SISTEMA-F         
065000             VARYING WS-IXP2 FROM 1 BY 1                                  
065100             UNTIL WS-IXP2 > PARM-CANT-SISTEMAS.                          
065200                                                                          
065300 2070-BUSCAR-SISTEMA-PARM-F. EXIT.                                        
065400                                                                          
065500 2075-COMPARAR-SISTEMA-I.                                                 
065600                                                                          
065700     IF PNR-DELIVERY-COMPANY = PARM-SISTEMAS (WS-IXP2)                    
065800        SET WS-PNR-SELECCIONADO TO TRUE                                   
065900        MOVE 99 TO WS-IXP2                                                
066000     END-IF.                                                              
066100                                                                          
066200 2075-COMPARAR-SISTEMA-F. EXIT.                                           
066300                                                                          
066400                                                                          
066500*---- LEE EL SIGUIENTE MAESTRO DE PNR ----------------------------        
066600 2100-LEER-PNR-I.                                                         
066700                                                                          
066800     READ PNR-MAESTRO INTO WS-REG-PNR-MAE                                 
066900     EVALUATE FS-PNR                                                      
067000        WHEN '00'                                                         
067100           CONTINUE                                                       
067200        WHEN '10'                                                         
067300           SET WS-SI-FIN-PNR TO TRUE                                      
067400        WHEN OTHER                                                        
067500           DISPLAY 'PGMDASH - ERROR LEYENDO PNR-MAESTRO '                 
067600                   FS-PNR                                                 
067700           SET WS-SI-FIN-PNR TO TRUE                                      
067800     END-EVALUATE.                                                        
067900                                                                          
068000 2100-LEER-PNR-F. EXIT.                                                   
068100                                                                          
068200                                                                          
068300*---- LEE EL SIGUIENTE DETALLE DE PASAJERO -----------------------        
068400 2150-LEER-PAS-I.                                                         
068500                                                                          
068600     READ PASAJEROS INTO WS-REG-PAS-DET                                   
068700     EVALUATE FS-PAS                                                      
068800        WHEN '00'                                                         
068900           CONTINUE                                                       
069000        WHEN '10'                                                         
069100           SET WS-SI-FIN-PAS TO TRUE                                      
069200        WHEN OTHER                                                        
069300           DISPLAY 'PGMDASH - ERROR LEYENDO PASAJEROS '                   
069400                   FS-PAS                                                 
069500           SET WS-SI-FIN-PAS TO TRUE                                      
069600     END-EVALUATE.                                                        
069700                                                                          
069800 2150-LEER-PAS-F. EXIT.                                                   
069900                                                                          
070000                                                                          
070100*---- LEE EL SIGUIENTE DETALLE DE CONTACTO -----------------------        
070200 2170-LEER-CTC-I.                                                         
070300                                                                          
070400     READ CONTACTOS INTO WS-REG-CTC-DET                                   
070500     EVALUATE FS-CTC                                                      
070600        WHEN '00'                                                         
070700           CONTINUE                                                       
070800        WHEN '10'                                                         
070900           SET WS-SI-FIN-CTC TO TRUE                                      
071000        WHEN OTHER                                                        
071100           DISPLAY 'PGMDASH - ERROR LEYENDO CONTACTOS '                   
071200                   FS-CTC                                                 
071300           SET WS-SI-FIN-CTC TO TRUE                                      
071400     END-EVALUATE.                                                        
071500                                                                          
071600 2170-LEER-CTC-F. EXIT.                                                   
071700                                                                          
071800                                                                          
071900*---- CONTROLA EL CASADO DE PASAJEROS DEL PNR ACTUAL -------------        
072000 2200-PROCESAR-PASAJEROS-I.                                               
072100                                                                          
072200     PERFORM 2210-ACUM-PASAJERO-I THRU 2210-ACUM-PASAJERO-F.              
072300                                                                          
072400 2200-PROCESAR-PASAJEROS-F. EXIT.                                         
072500                                                                          
072600                                                                          
072700*---- ACUMULA INDICADORES FF/MEAL/ASIENTO DE UN PASAJERO ---------        
072800 2210-ACUM-PASAJERO-I.                                                    
072900                                                                          
073000     IF WS-PNR-SELECCIONADO                                               
073100        IF PAS-FF-NUMBER NOT = SPACES                                     
073200           ADD 1 TO WS-D-FF-COUNT                                         
073300           SET WS-CUR-SI-TIENE-FF TO TRUE                                 
073400        END-IF                                                            
073500        IF PAS-MEAL NOT = SPACES                                          
073600           ADD 1 TO WS-D-MEAL-COUNT                                       
073700           SET WS-CUR-SI-TIENE-MEAL TO TRUE                               
073800        END-IF                                                            
073900        IF PAS-SEAT-ROW NOT = SPACES AND                                  
074000           PAS-SEAT-COLUMN NOT = SPACES                                   
074100           ADD 1 TO WS-D-SEAT-COUNT                                       
074200           SET WS-CUR-SI-TIENE-ASIENTO TO TRUE                            
074300        END-IF                                                            
074400     END-IF                                                               
074500                                                                          
074600     PERFORM 2150-LEER-PAS-I THRU 2150-LEER-PAS-F.                        
074700                                                                          
074800 2210-ACUM-PASAJERO-F. EXIT.                                              
074900                                                                          
075000                                                                          
075100*---- CONTROLA EL CASADO DE CONTACTOS DEL PNR ACTUAL -------------        
075200 2300-PROCESAR-CONTACTOS-I.                                               
075300                                                                          
075400     PERFORM 2310-ACUM-CONTACTO-I THRU 2310-ACUM-CONTACTO-F.              
075500                                                                          
075600 2300-PROCESAR-CONTACTOS-F. EXIT.                                         
075700                                                                          
075800                                                                          
075900*---- CLASIFICA UN CONTACTO Y ACUMULA INDICADORES DEL PNR --------        
076000 2310-ACUM-CONTACTO-I.                                                    
076100                                                                          
076200     SET WS-CUR-SI-TIENE-CTC TO TRUE                                      
076300                                                                          
076400     PERFORM 4100-CLASIFICAR-CONTACTO-I                                   
076500             THRU 4100-CLASIFICAR-CONTACTO-F                              
076600                                                                          
076700     IF WS-ES-VALIDO-ESTRICTO                                             
076800        SET WS-CUR-SI-ESTRICTO TO TRUE                                    
076900     END-IF                                                               
077000     IF WS-ES-VALIDO-AMPLIO                                               
077100        SET WS-CUR-SI-AMPLIO TO TRUE                                      
077200     END-IF                                                               
077300     IF WS-ES-MAL-FORMATO                                                 
077400        SET WS-CUR-SI-MAL-FORMATO TO TRUE                                 
077500     END-IF                                                               
077600     IF WS-ES-MAL-UBICADO                                                 
077700        SET WS-CUR-SI-MAL-UBICADO TO TRUE                                 
077800     END-IF                                                               
077900                                                                          
078000     IF WS-PNR-SELECCIONADO                                               
078100        IF WS-ES-EMAIL-LIKE                                               
078200           ADD 1 TO WS-D-EMAIL-TOTAL                                      
078300           IF WS-ES-VALIDO-ESTRICTO                                       
078400              ADD 1 TO WS-D-VALID-EMAIL                                   
078500           ELSE                                                           
078600              ADD 1 TO WS-D-EMAIL-WRONG                                   
078700           END-IF                                                         
078800        END-IF                                                            
078900        IF WS-ES-PHONE-LIKE                                               
079000           ADD 1 TO WS-D-PHONE-TOTAL                                      
079100           IF WS-ES-VALIDO-ESTRICTO                                       
079200              ADD 1 TO WS-D-VALID-PHONE                                   
079300           ELSE                                                           
079400              ADD 1 TO WS-D-PHONE-WRONG                                   
079500           END-IF                                                         
079600        END-IF                                                            
079700     END-IF                                                               
079800                                                                          
079900     IF WS-CUR-TIENE-1ER-CTC NOT = 'S'                                    
080000        SET WS-CUR-SI-1ER-CTC TO TRUE                                     
080100        MOVE CTC-CONTACT-TYPE   TO WS-CUR-1ER-TIPO                        
080200        MOVE CTC-CONTACT-DETAIL TO WS-CUR-1ER-DETALLE                     
080300     END-IF                                                               
080400                                                                          
080500     PERFORM 2170-LEER-CTC-I THRU 2170-LEER-CTC-F.                        
080600                                                                          
080700 2310-ACUM-CONTACTO-F. EXIT.                                              
080800                                                                          
080900                                                                          
081000*---- ACUMULA LOS CONTADORES GLOBALES DEL TABLERO (U4) -----------        
081100 4000-ACUM-DASHBOARD-I.                                                   
081200                                                                          
081300     ADD 1 TO WS-D-TOTAL-PNRS                                             
081400     ADD WS-CUR-SCORE TO WS-D-SUMA-SCORE                                  
081500                                                                          
081600     IF WS-CUR-SI-ESTRICTO                                                
081700        ADD 1 TO WS-D-REACHABLE                                           
081800     END-IF                                                               
081900     IF WS-CUR-TIENE-CTC NOT = 'S'                                        
082000        ADD 1 TO WS-D-MISSING-CTC                                         
082100     END-IF                                                               
082200     IF WS-CUR-SI-MAL-FORMATO                                             
082300        ADD 1 TO WS-D-WRONG-FORMAT                                        
082400     END-IF                                                               
082500     IF WS-CUR-SI-MAL-UBICADO                                             
082600        ADD 1 TO WS-D-WRONGLY-PLACED                                      
082700     END-IF                                                               
082800                                                                          
082900     EVALUATE TRUE                                                        
083000        WHEN WS-CUR-SCORE NOT > 20                                        
083100           ADD 1 TO WS-D-BANDA-CRITICA                                    
083200        WHEN WS-CUR-SCORE NOT > 40                                        
083300           ADD 1 TO WS-D-BANDA-POBRE                                      
083400        WHEN WS-CUR-SCORE NOT > 60                                        
083500           ADD 1 TO WS-D-BANDA-REGULAR                                    
083600        WHEN WS-CUR-SCORE NOT > 80                                        
083700           ADD 1 TO WS-D-BANDA-BUENA                                      
083800        WHEN OTHER                                                        
083900           ADD 1 TO WS-D-BANDA-EXCELENTE                                  
084000     END-EVALUATE.                                                        
084100                                                                          
084200 4000-ACUM-DASHBOARD-F. EXIT.                                             
084300                                                                          
084400                                                                          
084500*---- CLASIFICA EL CONTACTO ACTUAL (U2) --------------------------        
084600*     DEJA EN WS-EMAIL-LIKE / WS-PHONE-LIKE / WS-VALIDO-ESTRICTO /        
084700*     WS-VALIDO-AMPLIO / WS-CTC-MAL-FORMATO / WS-CTC-MAL-UBICADO          
084800 4100-CLASIFICAR-CONTACTO-I.                                              
084900                                                                          
085000     MOVE 'N' TO WS-EMAIL-LIKE      WS-PHONE-LIKE                         
085100                 WS-VALIDO-ESTRICTO WS-VALIDO-AMPLIO                      
085200                 WS-CTC-MAL-FORMATO WS-CTC-MAL-UBICADO                    
085300     MOVE CTC-CONTACT-DETAIL TO WS-CD-TEXTO                               
085400                                                                          
085500     PERFORM 4105-CALC-LONGITUD-I  THRU 4105-CALC-LONGITUD-F              
085600     PERFORM 4110-DETECTAR-ARROBA-I THRU 4110-DETECTAR-ARROBA-F           
085700     PERFORM 4120-DETECTAR-BARRAS-I THRU 4120-DETECTAR-BARRAS-F           
085800     PERFORM 4130-DETECTAR-DIGITOS-I THRU 4130-DETECTAR-DIGITOS-F         
085900                                                                          
086000     IF WS-POS-ARROBA > ZEROS OR WS-POS-BARRAS > ZEROS                    
086100        SET WS-ES-EMAIL-LIKE TO TRUE                                      
086200     END-IF                                                               
086300     IF WS-MAX-CORRIDA NOT < 7                                            
086400        SET WS-ES-PHONE-LIKE TO TRUE                                      
086500     END-IF                                                               
086600                                                                          
086700     IF WS-ES-EMAIL-LIKE AND WS-TIPO-EMAIL-VALIDO                         
086800        MOVE 'N' TO WS-ACEPTAR-BARRA                                      
086900        PERFORM 4140-VALIDAR-EMAIL-I THRU 4140-VALIDAR-EMAIL-F            
087000        IF WS-FORMATO-VALIDO                                              
087100           SET WS-ES-VALIDO-ESTRICTO TO TRUE                              
087200           SET WS-ES-VALIDO-AMPLIO   TO TRUE                              
087300        ELSE                                                              
087400           MOVE 'S' TO WS-ACEPTAR-BARRA                                   
087500           PERFORM 4140-VALIDAR-EMAIL-I                                   
087600                   THRU 4140-VALIDAR-EMAIL-F                              
087700           IF WS-FORMATO-VALIDO                                           
087800              SET WS-ES-VALIDO-AMPLIO TO TRUE                             
087900           END-IF                                                         
088000        END-IF                                                            
088100     END-IF                                                               
088200                                                                          
088300     IF WS-ES-PHONE-LIKE AND WS-TIPO-PHONE-VALIDO                         
088400        PERFORM 4150-VALIDAR-TELEFONO-I                                   
088500                THRU 4150-VALIDAR-TELEFONO-F                              
088600        IF WS-TELEFONO-VALIDO                                             
088700           SET WS-ES-VALIDO-ESTRICTO TO TRUE                              
088800           SET WS-ES-VALIDO-AMPLIO   TO TRUE                              
088900        END-IF                                                            
089000     END-IF                                                               
089100                                                                          
089200     IF NOT WS-ES-VALIDO-ESTRICTO                                         
089300        SET WS-ES-MAL-FORMATO TO TRUE                                     
089400     END-IF                                                               
089500                                                                          
089600     IF WS-POS-ARROBA > ZEROS AND NOT WS-TIPO-EMAIL-VALIDO                
089700        SET WS-ES-MAL-UBICADO TO TRUE                                     
089800     END-IF                                                               
089900     IF WS-ES-PHONE-LIKE AND NOT WS-TIPO-PHONE-VALIDO                     
090000        SET WS-ES-MAL-UBICADO TO TRUE                                     
090100     END-IF.                                                              
090200                                                                          
090300 4100-CLASIFICAR-CONTACTO-F. EXIT.                                        
090400                                                                          
090500                                                                          
090600*---- LARGO DEL DETALLE DE CONTACTO (DEPURADO DE BLANCOS) --------        
090700 4105-CALC-LONGITUD-I.                                                    
090800                                                                          
090900     MOVE 200 TO WS-LEN-DET                                               
091000     PERFORM 4106-RETROCEDER-I THRU 4106-RETROCEDER-F                     
091100             VARYING WS-LEN-DET FROM 200 BY -1                            
091200             UNTIL WS-LEN-DET < 1 OR                                      
091300                   WS-CD-POS (WS-LEN-DET) NOT = SPACE.                    
091400                                                                          
091500 4105-CALC-LONGITUD-F. EXIT.                                              
091600                                                                          
091700 4106-RETROCEDER-I.                                                       
091800                                                                          
091900     CONTINUE.                                                            
092000                                                                          
092100 4106-RETROCEDER-F. EXIT.                                                 
092200                                                                          
092300                                                                          
092400*---- UBICA LA PRIMERA '@' DEL DETALLE ---------------------------        
092500 4110-DETECTAR-ARROBA-I.                                                  
092600                                                                          
092700     MOVE ZEROS TO WS-POS-ARROBA                                          
092800     PERFORM 4111-COMPARAR-ARROBA-I THRU 4111-COMPARAR-ARROBA-F           
092900             VARYING WS-J FROM 1 BY 1                                     
093000             UNTIL WS-J > WS-LEN-DET OR WS-POS-ARROBA > ZEROS.            
093100                                                                          
093200 4110-DETECTAR-ARROBA-F. EXIT.                                            
093300                                                                          
093400 4111-COMPARAR-ARROBA-I.                                                  
093500                                                                          
093600     IF WS-CD-POS (WS-J) = '@'                                            
093700        MOVE WS-J TO WS-POS-ARROBA                                        
093800     END-IF.                                                              
093900                                                                          
094000 4111-COMPARAR-ARROBA-F. EXIT.                                            
094100                                                                          
094200                                                                          
094300*---- UBICA LA PRIMERA PAREJA '//' DEL DETALLE -------------------        
094400 4120-DETECTAR-BARRAS-I.                                                  
094500                                                                          
094600     MOVE ZEROS TO WS-POS-BARRAS                                          
094700     IF WS-LEN-DET > 1                                                    
094800        PERFORM 4121-COMPARAR-BARRAS-I                                    
094900                THRU 4121-COMPARAR-BARRAS-F                               
095000                VARYING WS-J FROM 1 BY 1                                  
095100                UNTIL WS-J > WS-LEN-DET - 1 OR                            
095200                      WS-POS-BARRAS > ZEROS                               
095300     END-IF.                                                              
095400                                                                          
095500 4120-DETECTAR-BARRAS-F. EXIT.                                            
095600                                                                          
095700 4121-COMPARAR-BARRAS-I.                                                  
095800                                                                          
095900     IF WS-CD-POS (WS-J) = '/' AND WS-CD-POS (WS-J + 1) = '/'             
096000        MOVE WS-J TO WS-POS-BARRAS                                        
096100     END-IF.                                                              
096200                                                                          
096300 4121-COMPARAR-BARRAS-F. EXIT.                                            
096400                                                                          
096500                                                                          
096600*---- UBICA LA CORRIDA MAS LARGA DE DIGITOS CONSECUTIVOS ---------        
096700 4130-DETECTAR-DIGITOS-I.                                                 
096800                                                                          
096900     MOVE ZEROS TO WS-MAX-CORRIDA WS-CORRIDA-ACTUAL                       
097000     PERFORM 4131-CONTAR-DIGITO-I THRU 4131-CONTAR-DIGITO-F               
097100             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-DET.            
097200                                                                          
097300 4130-DETECTAR-DIGITOS-F. EXIT.                                           
097400                                                                          
097500 4131-CONTAR-DIGITO-I.                                                    
097600                                                                          
097700     IF WS-CD-POS (WS-J) IS NUMERIC                                       
097800        ADD 1 TO WS-CORRIDA-ACTUAL                                        
097900        IF WS-CORRIDA-ACTUAL > WS-MAX-CORRIDA                             
098000           MOVE WS-CORRIDA-ACTUAL TO WS-MAX-CORRIDA                       
098100        END-IF                                                            
098200     ELSE                                                                 
098300        MOVE ZEROS TO WS-CORRIDA-ACTUAL                                   
098400     END-IF.                                                              
098500                                                                          
098600 4131-CONTAR-DIGITO-F. EXIT.                                              
098700                                                                          
098800                                                                          
098900*---- VALIDA FORMATO LOCAL@DOMINIO.TLD (O LOCAL//DOM.TLD EN U3) --        
099000 4140-VALIDAR-EMAIL-I.                                                    
099100                                                                          
099200     MOVE 'N' TO WS-FORMATO-OK                                            
099300     MOVE ZEROS TO WS-POS-SEP                                             
099400     MOVE ZEROS TO WS-LEN-SEP                                             
099500                                                                          
099600     IF WS-POS-ARROBA > ZEROS                                             
099700        MOVE WS-POS-ARROBA TO WS-POS-SEP                                  
099800        MOVE 1 TO WS-LEN-SEP                                              
099900     ELSE                                                                 
100000        IF WS-SI-ACEPTA-BARRA AND WS-POS-BARRAS > ZEROS                   
100100           MOVE WS-POS-BARRAS TO WS-POS-SEP                               
100200           MOVE 2 TO WS-LEN-SEP                                           
100300        END-IF                                                            
100400     END-IF                                                               
100500                                                                          
100600     IF WS-POS-SEP > 1                                                    
100700        PERFORM 4141-VALIDAR-LOCAL-I THRU 4141-VALIDAR-LOCAL-F            
100800        IF WS-LOCAL-VALIDO                                                
100900           COMPUTE WS-POS-INICIO-RESTO = WS-POS-SEP + WS-LEN-SEP          
101000           IF WS-POS-INICIO-RESTO NOT > WS-LEN-DET                        
101100              PERFORM 4142-VALIDAR-DOMINIO-TLD-I                          
101200                      THRU 4142-VALIDAR-DOMINIO-TLD-F                     
101300              IF WS-DOMINIO-VALIDO AND WS-TLD-VALIDO                      
101400                 SET WS-FORMATO-VALIDO TO TRUE                            
101500              END-IF                                                      
101600           END-IF                                                         
101700        END-IF                                                            
101800     END-IF.                                                              
101900                                                                          
102000 4140-VALIDAR-EMAIL-F. EXIT.                                              
102100                                                                          
102200                                                                          
102300*---- VALIDA LA PARTE LOCAL (ANTES DEL SEPARADOR) ----------------        
102400 4141-VALIDAR-LOCAL-I.                                                    
102500                                                                          
102600     MOVE 'S' TO WS-LOCAL-OK                                              
102700     PERFORM 4143-COMPARAR-LOCAL-I THRU 4143-COMPARAR-LOCAL-F             
102800             VARYING WS-J FROM 1 BY 1                                     
102900             UNTIL WS-J > WS-POS-SEP - 1 OR WS-LOCAL-INVALIDO.            
103000                                                                          
103100 4141-VALIDAR-LOCAL-F. EXIT.                                              
103200                                                                          
103300 4143-COMPARAR-LOCAL-I.                                                   
103400                                                                          
103500     MOVE WS-CD-POS (WS-J) TO WS-CHAR-ACTUAL                              
103600     IF WS-CHAR-ACTUAL IS NOT ALPHABETIC AND                              
103700        WS-CHAR-ACTUAL IS NOT NUMERIC AND                                 
103800        WS-CHAR-ACTUAL NOT = '.' AND                                      
103900        WS-CHAR-ACTUAL NOT = '_' AND                                      
104000        WS-CHAR-ACTUAL NOT = '%' AND                                      
104100        WS-CHAR-ACTUAL NOT = '+' AND                                      
104200        WS-CHAR-ACTUAL NOT = '-'                                          
104300        SET WS-LOCAL-INVALIDO TO TRUE                                     
104400     END-IF.                                                              
104500                                                                          
104600 4143-COMPARAR-LOCAL-F. EXIT.                                             
104700                                                                          
104800                                                                          
104900*---- VALIDA DOMINIO.TLD (DESPUES DEL SEPARADOR) -----------------        
105000 4142-VALIDAR-DOMINIO-TLD-I.                                              
105100                                                                          
105200     MOVE 'N' TO WS-DOMINIO-OK WS-TLD-OK                                  
105300     MOVE ZEROS TO WS-POS-PUNTO                                           
105400     PERFORM 4144-BUSCAR-PUNTO-I THRU 4144-BUSCAR-PUNTO-F                 
105500             VARYING WS-J FROM WS-LEN-DET BY -1                           
105600             UNTIL WS-J < WS-POS-INICIO-RESTO OR                          
105700                   WS-POS-PUNTO > ZEROS                                   
105800                                                                          
105900     IF WS-POS-PUNTO > WS-POS-INICIO-RESTO AND                            
106000        WS-POS-PUNTO NOT > WS-LEN-DET - 2                                 
106100        PERFORM 4145-VALIDAR-DOM-CHARS-I                                  
106200                THRU 4145-VALIDAR-DOM-CHARS-F                             
106300        PERFORM 4146-VALIDAR-TLD-CHARS-I                                  
106400                THRU 4146-VALIDAR-TLD-CHARS-F                             
106500     END-IF.                                                              
106600                                                                          
106700 4142-VALIDAR-DOMINIO-TLD-F. EXIT.                                        
106800                                                                          
106900 4144-BUSCAR-PUNTO-I.                                                     
107000                                                                          
107100     IF WS-CD-POS (WS-J) = '.'                                            
107200        MOVE WS-J TO WS-POS-PUNTO                                         
107300     END-IF.                                                              
107400                                                                          
107500 4144-BUSCAR-PUNTO-F. EXIT.                                               
107600                                                                          
107700 4145-VALIDAR-DOM-CHARS-I.                                                
107800                                                                          
107900     MOVE 'S' TO WS-DOMINIO-OK                                            
108000     PERFORM 4147-COMPARAR-DOMINIO-I                                      
108100             THRU 4147-COMPARAR-DOMINIO-F                                 
108200             VARYING WS-J FROM WS-POS-INICIO-RESTO BY 1                   
108300             UNTIL WS-J > WS-POS-PUNTO - 1 OR WS-DOMINIO-INVALIDO.        
108400                                                                          
108500 4145-VALIDAR-DOM-CHARS-F. EXIT.                                          
108600                                                                          
108700 4147-COMPARAR-DOMINIO-I.                                                 
108800                                                                          
108900     MOVE WS-CD-POS (WS-J) TO WS-CHAR-ACTUAL                              
109000     IF WS-CHAR-ACTUAL IS NOT ALPHABETIC AND                              
109100        WS-CHAR-ACTUAL IS NOT NUMERIC AND                                 
109200        WS-CHAR-ACTUAL NOT = '.' AND                                      
109300        WS-CHAR-ACTUAL NOT = '-'                                          
109400        SET WS-DOMINIO-INVALIDO TO TRUE                                   
109500     END-IF.                                                              
109600                                                                          
109700 4147-COMPARAR-DOMINIO-F. EXIT.                                           
109800                                                                          
109900 4146-VALIDAR-TLD-CHARS-I.                                                
110000                                                                          
110100     MOVE 'S' TO WS-TLD-OK                                                
110200     PERFORM 4148-COMPARAR-TLD-I THRU 4148-COMPARAR-TLD-F                 
110300             VARYING WS-J FROM WS-POS-PUNTO BY 1                          
110400             UNTIL WS-J > WS-LEN-DET - 1 OR WS-TLD-INVALIDO.              
110500                                                                          
110600 4146-VALIDAR-TLD-CHARS-F. EXIT.                                          
110700                                                                          
110800 4148-COMPARAR-TLD-I.                                                     
110900                                                                          
111000     IF WS-CD-POS (WS-J + 1) IS NOT ALPHABETIC                            
111100        SET WS-TLD-INVALIDO TO TRUE                                       
111200     END-IF.                                                              
111300                                                                          
111400 4148-COMPARAR-TLD-F. EXIT.                                               
111500                                                                          
111600                                                                          
111700*---- VALIDA TELEFONO: '+' OPCIONAL, 7-20 DIGITOS/ESPACIO/GUION --        
111800 4150-VALIDAR-TELEFONO-I.                                                 
111900                                                                          
112000     MOVE 'N' TO WS-TELEFONO-OK                                           
112100     MOVE 1 TO WS-POS-INICIO-RESTO                                        
112200     IF WS-CD-POS (1) = '+'                                               
112300        MOVE 2 TO WS-POS-INICIO-RESTO                                     
112400     END-IF                                                               
112500                                                                          
112600     COMPUTE WS-LEN-RESTO =                                               
112700             WS-LEN-DET - WS-POS-INICIO-RESTO + 1                         
112800                                                                          
112900     IF WS-LEN-RESTO NOT < 7 AND WS-LEN-RESTO NOT > 20                    
113000        MOVE 'S' TO WS-TELEFONO-OK                                        
113100        PERFORM 4151-COMPARAR-TELEFONO-I                                  
113200                THRU 4151-COMPARAR-TELEFONO-F                             
113300                VARYING WS-J FROM WS-POS-INICIO-RESTO BY 1                
113400                UNTIL WS-J > WS-LEN-DET OR WS-TELEFONO-INVALIDO           
113500     END-IF.                                                              
113600                                                                          
113700 4150-VALIDAR-TELEFONO-F. EXIT.                                           
113800                                                                          
113900 4151-COMPARAR-TELEFONO-I.                                                
114000                                                                          
114100     MOVE WS-CD-POS (WS-J) TO WS-CHAR-ACTUAL                              
114200     IF WS-CHAR-ACTUAL IS NOT NUMERIC AND                                 
114300        WS-CHAR-ACTUAL NOT = SPACE AND                                    
114400        WS-CHAR-ACTUAL NOT = '-'                                          
114500        SET WS-TELEFONO-INVALIDO TO TRUE                                  
114600     END-IF.                                                              
114700                                                                          
114800 4151-COMPARAR-TELEFONO-F. EXIT.                                          
114900                                                                          
115000                                                                          
115100*---- CALCULA EL SCORE DE CALIDAD DEL PNR (U3), 0-100 ------------        
115200 4300-CALCULAR-SCORE-I.                                                   
115300                                                                          
115400     MOVE ZEROS TO WS-CUR-SCORE                                           
115500                                                                          
115600     IF WS-CUR-SI-AMPLIO                                                  
115700        ADD 40 TO WS-CUR-SCORE                                            
115800     END-IF                                                               
115900     IF WS-CUR-SI-TIENE-FF                                                
116000        ADD 20 TO WS-CUR-SCORE                                            
116100     END-IF                                                               
116200     IF WS-CUR-SI-TIENE-MEAL                                              
116300        ADD 20 TO WS-CUR-SCORE                                            
116400     END-IF                                                               
116500     IF WS-CUR-SI-TIENE-ASIENTO                                           
116600        ADD 20 TO WS-CUR-SCORE                                            
116700     END-IF.                                                              
116800                                                                          
116900 4300-CALCULAR-SCORE-F. EXIT.                                             
117000                                                                          
117100                                                                          
117200*---- ACUMULA EL PNR EN LA TABLA DE OFICINAS (U5) ----------------        
117300 4500-ACUM-OFICINA-I.                                                     
117400                                                                          
117500     SET WS-NO-ENCONTRADO TO TRUE                                         
117600     PERFORM 4510-BUSCAR-OFICINA-I THRU 4510-BUSCAR-OFICINA-F             
117700             VARYING WS-IXOF FROM 1 BY 1                                  
117800             UNTIL WS-IXOF > WS-CANT-OFICINAS OR                          
117900                   WS-SI-ENCONTRADO                                       
118000                                                                          
118100     IF WS-NO-ENCONTRADO AND                                              
118200        WS-CANT-OFICINAS < 500                                            
118300        ADD 1 TO WS-CANT-OFICINAS                                         
118400        SET WS-IXOF TO WS-CANT-OFICINAS                                   
118500        MOVE PNR-OFFICE-ID TO WS-TO-OFICINA (WS-IXOF)                     
118600        MOVE ZEROS TO WS-TO-CANT (WS-IXOF) WS-TO-SUMA (WS-IXOF)           
118700     END-IF                                                               
118800                                                                          
118900     ADD 1            TO WS-TO-CANT (WS-IXOF)                             
119000     ADD WS-CUR-SCORE TO WS-TO-SUMA (WS-IXOF).                            
119100                                                                          
119200 4500-ACUM-OFICINA-F. EXIT.                                               
119300                                                                          
119400 4510-BUSCAR-OFICINA-I.                                                   
119500                                                                          
119600     IF PNR-OFFICE-ID = WS-TO-OFICINA (WS-IXOF)                           
119700        SET WS-SI-ENCONTRADO TO TRUE                                      
119800     END-IF.                                                              
119900                                                                          
120000 4510-BUSCAR-OFICINA-F. EXIT.                                             
120100                                                                          
120200                                                                          
120300*---- ACUMULA EL PNR EN LA TABLA DE SISTEMAS DE ENTREGA (U5) -----        
120400 4600-ACUM-SISTEMA-I.                                                     
120500                                                                          
120600     SET WS-NO-ENCONTRADO TO TRUE                                         
120700     PERFORM 4610-BUSCAR-SISTEMA-I THRU 4610-BUSCAR-SISTEMA-F             
120800             VARYING WS-IXSI FROM 1 BY 1                                  
120900             UNTIL WS-IXSI > WS-CANT-SISTEMAS OR                          
121000                   WS-SI-ENCONTRADO                                       
121100                                                                          
121200     IF WS-NO-ENCONTRADO AND                                              
121300        WS-CANT-SISTEMAS < 500                                            
121400        ADD 1 TO WS-CANT-SISTEMAS                                         
121500        SET WS-IXSI TO WS-CANT-SISTEMAS                                   
121600        MOVE PNR-DELIVERY-COMPANY TO WS-TS-SISTEMA (WS-IXSI)              
121700        MOVE ZEROS TO WS-TS-CANT (WS-IXSI) WS-TS-SUMA (WS-IXSI)           
121800     END-IF                                                               
121900                                                                          
122000     ADD 1            TO WS-TS-CANT (WS-IXSI)                             
122100     ADD WS-CUR-SCORE TO WS-TS-SUMA (WS-IXSI).                            
122200                                                                          
122300 4600-ACUM-SISTEMA-F. EXIT.                                               
122400                                                                          
122500 4610-BUSCAR-SISTEMA-I.                                                   
122600                                                                          
122700     IF PNR-DELIVERY-COMPANY = WS-TS-SISTEMA (WS-IXSI)                    
122800        SET WS-SI-ENCONTRADO TO TRUE                                      
122900     END-IF.                                                              
123000                                                                          
123100 4610-BUSCAR-SISTEMA-F. EXIT.                                             
123200                                                                          
123300                                                                          
123400*---- ACUMULA EL PNR EN LA TABLA DE TENDENCIA DIARIA (U6) --------        
123500 4700-ACUM-TENDENCIA-I.                                                   
123600                                                                          
123700     IF PNR-CREATION-DATE NOT = ZEROS                                     
123800        MOVE PNRF-ANIO TO WS-ANIO-CALC                                    
123900        MOVE PNRF-MES  TO WS-MES-CALC                                     
124000        MOVE PNRF-DIA  TO WS-DIA-CALC                                     
124100        PERFORM 4710-CALC-DIAS-ABS-I                                      
124200                THRU 4710-CALC-DIAS-ABS-F                                 
124300        MOVE WS-DIAS-ABS TO WS-DIAS-ABS-PNR                               
124400                                                                          
124500        IF WS-DIAS-ABS-PNR NOT < WS-DIAS-ABS-INI AND                      
124600           WS-DIAS-ABS-PNR NOT > WS-DIAS-ABS-FIN                          
124700           COMPUTE WS-IXTE =                                              
124800                   WS-DIAS-ABS-PNR - WS-DIAS-ABS-INI + 1                  
124900           IF WS-IXTE NOT > 366                                           
125000              MOVE PNR-CREATION-DATE TO WS-TT-FECHA (WS-IXTE)             
125100              ADD 1            TO WS-TT-CANT (WS-IXTE)                    
125200              ADD WS-CUR-SCORE TO WS-TT-SUMA (WS-IXTE)                    
125300           END-IF                                                         
125400        END-IF                                                            
125500     END-IF.                                                              
125600                                                                          
125700 4700-ACUM-TENDENCIA-F. EXIT.                                             
125800                                                                          
125900                                                                          
126000*---- CONVIERTE AAAA/MM/DD EN UN NUMERO DE DIA ABSOLUTO DESDE   -         
126100*     EL 01/01/2000 (SOLO VALIDO PARA AAAA ENTRE 2000 Y 2099)   -         
126200 4710-CALC-DIAS-ABS-I.                                                    
126300                                                                          
126400     COMPUTE WS-ANIOS-DESDE-2000 = WS-ANIO-CALC - 2000                    
126500     COMPUTE WS-BISIESTOS-ANTERIORES =                                    
126600             (WS-ANIOS-DESDE-2000 + 3) / 4                                
126700                                                                          
126800     PERFORM 4720-VERIF-BISIESTO-TEND-I                                   
126900             THRU 4720-VERIF-BISIESTO-TEND-F                              
127000                                                                          
127100     MOVE WS-CUMDIAS-MES (WS-MES-CALC) TO WS-DIA-ANIO                     
127200     ADD WS-DIA-CALC TO WS-DIA-ANIO                                       
127300                                                                          
127400     IF WS-MES-CALC > 2 AND WS-ANIO-BISIESTO                              
127500        ADD 1 TO WS-DIA-ANIO                                              
127600     END-IF                                                               
127700                                                                          
127800     COMPUTE WS-DIAS-ABS = WS-ANIOS-DESDE-2000 * 365 +                    
127900             WS-BISIESTOS-ANTERIORES + WS-DIA-ANIO.                       
128000                                                                          
128100 4710-CALC-DIAS-ABS-F. EXIT.                                              
128200                                                                          
128300 4720-VERIF-BISIESTO-TEND-I.                                              
128400                                                                          
128500     SET WS-ANIO-NO-BISIESTO TO TRUE                                      
128600     IF (WS-ANIO-CALC / 4) * 4 = WS-ANIO-CALC                             
128700        SET WS-ANIO-BISIESTO TO TRUE                                      
128800     END-IF.                                                              
128900                                                                          
129000 4720-VERIF-BISIESTO-TEND-F. EXIT.                                        
129100                                                                          
129200                                                                          
129300*---- AGREGA EL PNR AL LISTADO DE DETALLE SI CUMPLE LA METRICA --         
129400*     SELECCIONADA EN LA TARJETA DE PARAMETROS (U7)             -         
129500 4800-ACUM-DETALLE-I.                                                     
129600                                                                          
129700     SET WS-NO-INCLUIR-DETALLE TO TRUE                                    
129800                                                                          
129900     EVALUATE PARM-METRICA                                                
130000        WHEN 'total_pnrs'                                                 
130100           SET WS-SI-INCLUIR-DETALLE TO TRUE                              
130200        WHEN 'reachable_pnrs'                                             
130300           IF WS-CUR-SI-ESTRICTO                                          
130400              SET WS-SI-INCLUIR-DETALLE TO TRUE                           
130500           END-IF                                                         
130600        WHEN 'missing_contacts'                                           
130700           IF WS-CUR-TIENE-CTC NOT = 'S'                                  
130800              SET WS-SI-INCLUIR-DETALLE TO TRUE                           
130900           END-IF                                                         
131000        WHEN 'wrong_format_contacts'                                      
131100           IF WS-CUR-SI-MAL-FORMATO                                       
131200              SET WS-SI-INCLUIR-DETALLE TO TRUE                           
131300           END-IF                                                         
131400        WHEN 'wrongly_placed_contacts'                                    
131500           IF WS-CUR-SI-MAL-UBICADO                                       
131600              SET WS-SI-INCLUIR-DETALLE TO TRUE                           
131700           END-IF                                                         
131800        WHEN OTHER                                                        
131900           IF PNR-DELIVERY-COMPANY = PARM-METRICA (1:10)                  
132000              SET WS-SI-INCLUIR-DETALLE TO TRUE                           
132100           END-IF                                                         
132200     END-EVALUATE                                                         
132300                                                                          
132400     IF WS-SI-INCLUIR-DETALLE AND WS-CANT-DETALLE < 3000                  
132500        ADD 1 TO WS-CANT-DETALLE                                          
132600        SET WS-IXDE TO WS-CANT-DETALLE                                    
132700        MOVE PNR-CONTROL-NUMBER    TO WS-TD-CONTROL (WS-IXDE)             
132800        MOVE PNR-OFFICE-ID         TO WS-TD-OFICINA (WS-IXDE)             
132900        MOVE PNR-DELIVERY-COMPANY  TO WS-TD-SISTEMA (WS-IXDE)             
133000        MOVE PNR-AGENT             TO WS-TD-AGENTE  (WS-IXDE)             
133100        MOVE PNR-CREATION-DATE     TO WS-TD-FECHA   (WS-IXDE)             
133200        MOVE WS-CUR-SCORE          TO WS-TD-SCORE   (WS-IXDE)             
133300        IF WS-CUR-SI-1ER-CTC                                              
133400           MOVE WS-CUR-1ER-TIPO    TO WS-TD-TIPO-CTC (WS-IXDE)            
133500           MOVE WS-CUR-1ER-DETALLE TO WS-TD-DET-CTC  (WS-IXDE)            
133600        ELSE                                                              
133700           MOVE 'N/A'              TO WS-TD-TIPO-CTC (WS-IXDE)            
133800           MOVE 'N/A'              TO WS-TD-DET-CTC  (WS-IXDE)            
133900        END-IF                                                            
134000     END-IF.                                                              
134100                                                                          
134200 4800-ACUM-DETALLE-F. EXIT.                                               
134300                                                                          
134400                                                                          
134500*---- DIRIGE LA EMISION DE LOS 3 REPORTES DEL TABLERO ------------        
134600 7000-REPORTES-I.                                                         
134700                                                                          
134800     PERFORM 7100-IMPRIMIR-DASHBOARD-I                                    
134900             THRU 7100-IMPRIMIR-DASHBOARD-F                               
135000     PERFORM 7300-ORDENAR-OFICINA-I THRU 7300-ORDENAR-OFICINA-F           
135100     PERFORM 7400-IMPRIMIR-TABLA-OFICINA-I                                
135200             THRU 7400-IMPRIMIR-TABLA-OFICINA-F                           
135300     PERFORM 7350-ORDENAR-SISTEMA-I THRU 7350-ORDENAR-SISTEMA-F           
135400     PERFORM 7450-IMPRIMIR-TABLA-SISTEMA-I                                
135500             THRU 7450-IMPRIMIR-TABLA-SISTEMA-F                           
135600     PERFORM 7500-IMPRIMIR-TENDENCIA-I                                    
135700             THRU 7500-IMPRIMIR-TENDENCIA-F                               
135800     PERFORM 7600-ORDENAR-DETALLE-I THRU 7600-ORDENAR-DETALLE-F           
135900     PERFORM 7700-IMPRIMIR-DETALLE-I                                      
136000             THRU 7700-IMPRIMIR-DETALLE-F                                 
136100     PERFORM 7800-EXPORTAR-DETALLE-I                                      
136200             THRU 7800-EXPORTAR-DETALLE-F.                                
136300                                                                          
136400 7000-REPORTES-F. EXIT.                                                   
136500                                                                          
136600                                                                          
136700*---- REPORTE TABLERO: TITULO, TOTALES Y DISTRIBUCION (U4) -------        
136800 7100-IMPRIMIR-DASHBOARD-I.                                               
136900                                                                          
137000     WRITE REG-DASH FROM IMP-TITULO-DASH AFTER ADVANCING PAGE             
137100     WRITE REG-DASH FROM WS-LINEA-DOBLE  AFTER ADVANCING 1                
137200                                                                          
137300     MOVE 'TOTAL PNRS'               TO WS-IMP-ROTULO-TMP                 
137400     MOVE WS-D-TOTAL-PNRS            TO WS-IMP-VALOR-TMP                  
137500     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
137600             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
137700                                                                          
137800     MOVE 'REACHABLE PNRS'           TO WS-IMP-ROTULO-TMP                 
137900     MOVE WS-D-REACHABLE             TO WS-IMP-VALOR-TMP                  
138000     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
138100             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
138200                                                                          
138300     MOVE 'MISSING CONTACTS'         TO WS-IMP-ROTULO-TMP                 
138400     MOVE WS-D-MISSING-CTC           TO WS-IMP-VALOR-TMP                  
138500     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
138600             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
138700                                                                          
138800     MOVE 'WRONG FORMAT CONTACTS'    TO WS-IMP-ROTULO-TMP                 
138900     MOVE WS-D-WRONG-FORMAT          TO WS-IMP-VALOR-TMP                  
139000     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
139100             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
139200                                                                          
139300     MOVE 'WRONGLY PLACED CONTACTS'  TO WS-IMP-ROTULO-TMP                 
139400     MOVE WS-D-WRONGLY-PLACED        TO WS-IMP-VALOR-TMP                  
139500     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
139600             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
139700                                                                          
139800     MOVE 'FF NUMBER COUNT'          TO WS-IMP-ROTULO-TMP                 
139900     MOVE WS-D-FF-COUNT              TO WS-IMP-VALOR-TMP                  
140000     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
140100             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
140200                                                                          
140300     MOVE 'MEAL SELECTION COUNT'     TO WS-IMP-ROTULO-TMP                 
140400     MOVE WS-D-MEAL-COUNT            TO WS-IMP-VALOR-TMP                  
140500     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
140600             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
140700                                                                          
140800     MOVE 'SEAT ASSIGNED COUNT'      TO WS-IMP-ROTULO-TMP                 
140900     MOVE WS-D-SEAT-COUNT            TO WS-IMP-VALOR-TMP                  
141000     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
141100             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
141200                                                                          
141300     MOVE 'VALID EMAIL COUNT'        TO WS-IMP-ROTULO-TMP                 
141400     MOVE WS-D-VALID-EMAIL           TO WS-IMP-VALOR-TMP                  
141500     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
141600             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
141700                                                                          
141800     MOVE 'VALID PHONE COUNT'        TO WS-IMP-ROTULO-TMP                 
141900     MOVE WS-D-VALID-PHONE           TO WS-IMP-VALOR-TMP                  
142000     PERFORM 7110-ESCRIBIR-ROT-VALOR-I                                    
142100             THRU 7110-ESCRIBIR-ROT-VALOR-F                               
142200                                                                          
142300     IF WS-D-TOTAL-PNRS > ZEROS                                           
142400        COMPUTE WS-CALC-PROMEDIO ROUNDED =                                
142500                WS-D-SUMA-SCORE / WS-D-TOTAL-PNRS                         
142600     ELSE                                                                 
142700        MOVE ZEROS TO WS-CALC-PROMEDIO                                    
142800     END-IF                                                               
142900     MOVE 'OVERALL QUALITY (AVG SCORE)' TO WS-IMP-ROTULO-TMP              
143000     MOVE WS-CALC-PROMEDIO               TO WS-IMP-DECIMAL-TMP            
143100     PERFORM 7120-ESCRIBIR-ROT-DECIM-I                                    
143200             THRU 7120-ESCRIBIR-ROT-DECIM-F                               
143300                                                                          
143400     IF WS-D-EMAIL-TOTAL > ZEROS                                          
143500        COMPUTE WS-CALC-PORCENTAJE ROUNDED =                              
143600                WS-D-EMAIL-WRONG * 100 / WS-D-EMAIL-TOTAL                 
143700     ELSE                                                                 
143800        MOVE ZEROS TO WS-CALC-PORCENTAJE                                  
143900     END-IF                                                               
144000     MOVE 'EMAIL WRONG FORMAT PCT'   TO WS-IMP-ROTULO-TMP                 
144100     MOVE WS-CALC-PORCENTAJE          TO WS-IMP-DECIMAL-TMP               
144200     PERFORM 7120-ESCRIBIR-ROT-DECIM-I                                    
144300             THRU 7120-ESCRIBIR-ROT-DECIM-F                               
144400                                                                          
144500     IF WS-D-PHONE-TOTAL > ZEROS                                          
144600        COMPUTE WS-CALC-PORCENTAJE ROUNDED =                              
144700                WS-D-PHONE-WRONG * 100 / WS-D-PHONE-TOTAL                 
144800     ELSE                                                                 
144900        MOVE ZEROS TO WS-CALC-PORCENTAJE                                  
145000     END-IF                                                               
145100     MOVE 'PHONE WRONG FORMAT PCT'   TO WS-IMP-ROTULO-TMP                 
145200     MOVE WS-CALC-PORCENTAJE          TO WS-IMP-DECIMAL-TMP               
145300     PERFORM 7120-ESCRIBIR-ROT-DECIM-I                                    
145400             THRU 7120-ESCRIBIR-ROT-DECIM-F                               
145500                                                                          
145600     WRITE REG-DASH FROM WS-LINEA-SEP AFTER ADVANCING 1                   
145700     MOVE SPACES TO REG-DASH                                              
145800     MOVE 'DISTRIBUCION DE CALIDAD' TO REG-DASH (1:24)                    
145900     WRITE REG-DASH AFTER ADVANCING 1                                     
146000                                                                          
146100     MOVE 'CRITICAL<=20'  TO IMP-BA-ROTULO                                
146200     MOVE WS-D-BANDA-CRITICA TO IMP-BA-CANT                               
146300     WRITE REG-DASH FROM IMP-BANDA AFTER ADVANCING 1                      
146400                                                                          
146500     MOVE 'POOR    <=40'  TO IMP-BA-ROTULO                                
146600     MOVE WS-D-BANDA-POBRE   TO IMP-BA-CANT                               
146700     WRITE REG-DASH FROM IMP-BANDA AFTER ADVANCING 1                      
146800                                                                          
146900     MOVE 'FAIR    <=60'  TO IMP-BA-ROTULO                                
147000     MOVE WS-D-BANDA-REGULAR TO IMP-BA-CANT                               
147100     WRITE REG-DASH FROM IMP-BANDA AFTER ADVANCING 1                      
147200                                                                          
147300     MOVE 'GOOD    <=80'  TO IMP-BA-ROTULO                                
147400     MOVE WS-D-BANDA-BUENA   TO IMP-BA-CANT                               
147500     WRITE REG-DASH FROM IMP-BANDA AFTER ADVANCING 1                      
147600                                                                          
147700     MOVE 'EXCELLENT>80'  TO IMP-BA-ROTULO                                
147800     MOVE WS-D-BANDA-EXCELENTE TO IMP-BA-CANT                             
147900     WRITE REG-DASH FROM IMP-BANDA AFTER ADVANCING 1.                     
148000                                                                          
148100 7100-IMPRIMIR-DASHBOARD-F. EXIT.                                         
148200                                                                          
148300 7110-ESCRIBIR-ROT-VALOR-I.                                               
148400                                                                          
148500     MOVE WS-IMP-ROTULO-TMP TO IMP-RV-ROTULO                              
148600     MOVE WS-IMP-VALOR-TMP  TO IMP-RV-VALOR                               
148700     WRITE REG-DASH FROM IMP-ROTULO-VALOR AFTER ADVANCING 1.              
148800                                                                          
148900 7110-ESCRIBIR-ROT-VALOR-F. EXIT.                                         
149000                                                                          
149100 7120-ESCRIBIR-ROT-DECIM-I.                                               
149200                                                                          
149300     MOVE WS-IMP-ROTULO-TMP  TO IMP-RD-ROTULO                             
149400     MOVE WS-IMP-DECIMAL-TMP TO IMP-RD-VALOR                              
149500     WRITE REG-DASH FROM IMP-ROTULO-DECIMAL AFTER ADVANCING 1.            
149600                                                                          
149700 7120-ESCRIBIR-ROT-DECIM-F. EXIT.                                         
149800                                                                          
149900                                                                          
150000*---- ORDENA LA TABLA DE OFICINAS DESCENDENTE POR CANTIDAD -------        
150100*     (BURBUJA, YA QUE EL TALLER NO CUENTA CON VERBO SORT)       -        
150200 7300-ORDENAR-OFICINA-I.                                                  
150300                                                                          
150400     SET WS-HUBO-CAMBIO TO TRUE                                           
150500     PERFORM 7310-PASADA-OFICINA-I THRU 7310-PASADA-OFICINA-F             
150600             UNTIL WS-NO-HUBO-CAMBIO.                                     
150700                                                                          
150800 7300-ORDENAR-OFICINA-F. EXIT.                                            
150900                                                                          
151000 7310-PASADA-OFICINA-I.                                                   
151100                                                                          
151200     SET WS-NO-HUBO-CAMBIO TO TRUE                                        
151300     PERFORM 7320-COMPARAR-OFICINA-I                                      
151400             THRU 7320-COMPARAR-OFICINA-F                                 
151500             VARYING WS-IXOF FROM 1 BY 1                                  
151600             UNTIL WS-IXOF > WS-CANT-OFICINAS - 1.                        
151700                                                                          
151800 7310-PASADA-OFICINA-F. EXIT.                                             
151900                                                                          
152000 7320-COMPARAR-OFICINA-I.                                                 
152100                                                                          
152200     IF WS-TO-CANT (WS-IXOF) < WS-TO-CANT (WS-IXOF + 1)                   
152300        MOVE WS-TO-OFICINA (WS-IXOF)  TO WS-SWAP-X20                      
152400        MOVE WS-TO-CANT (WS-IXOF)     TO WS-SWAP-CANT                     
152500        MOVE WS-TO-SUMA (WS-IXOF)     TO WS-SWAP-SUMA                     
152600        MOVE WS-TO-OFICINA (WS-IXOF + 1)                                  
152700             TO WS-TO-OFICINA (WS-IXOF)                                   
152800        MOVE WS-TO-CANT (WS-IXOF + 1) TO WS-TO-CANT (WS-IXOF)             
152900        MOVE WS-TO-SUMA (WS-IXOF + 1) TO WS-TO-SUMA (WS-IXOF)             
153000        MOVE WS-SWAP-X20  TO WS-TO-OFICINA (WS-IXOF + 1)                  
153100        MOVE WS-SWAP-CANT TO WS-TO-CANT (WS-IXOF + 1)                     
153200        MOVE WS-SWAP-SUMA TO WS-TO-SUMA (WS-IXOF + 1)                     
153300        SET WS-HUBO-CAMBIO TO TRUE                                        
153400     END-IF.                                                              
153500                                                                          
153600 7320-COMPARAR-OFICINA-F. EXIT.                                           
153700                                                                          
153800                                                                          
153900*---- IMPRIME LA TABLA DE OFICINAS (OMITE OFICINA EN BLANCO) -----        
154000 7400-IMPRIMIR-TABLA-OFICINA-I.                                           
154100                                                                          
154200     WRITE REG-DASH FROM WS-LINEA-SEP AFTER ADVANCING 1                   
154300     MOVE 'OFICINA'     TO IMP-ST-COL1                                    
154400     MOVE 'PNR COUNT'   TO IMP-ST-COL2                                    
154500     MOVE 'AVG QUALITY' TO IMP-ST-COL3                                    
154600     WRITE REG-DASH FROM IMP-SUBTITULO-TABLA AFTER ADVANCING 1            
154700                                                                          
154800     PERFORM 7410-IMPRIMIR-UNA-OFICINA-I                                  
154900             THRU 7410-IMPRIMIR-UNA-OFICINA-F                             
155000             VARYING WS-IXOF FROM 1 BY 1                                  
155100             UNTIL WS-IXOF > WS-CANT-OFICINAS.                            
155200                                                                          
155300 7400-IMPRIMIR-TABLA-OFICINA-F. EXIT.                                     
155400                                                                          
155500 7410-IMPRIMIR-UNA-OFICINA-I.                                             
155600                                                                          
155700     IF WS-TO-OFICINA (WS-IXOF) NOT = SPACES                              
155800        MOVE WS-TO-OFICINA (WS-IXOF) TO IMP-OF-OFICINA                    
155900        MOVE WS-TO-CANT (WS-IXOF)    TO IMP-OF-CANT                       
156000        IF WS-TO-CANT (WS-IXOF) > ZEROS                                   
156100           COMPUTE WS-CALC-PROMEDIO ROUNDED =                             
156200                   WS-TO-SUMA (WS-IXOF) / WS-TO-CANT (WS-IXOF)            
156300        ELSE                                                              
156400           MOVE ZEROS TO WS-CALC-PROMEDIO                                 
156500        END-IF                                                            
156600        MOVE WS-CALC-PROMEDIO TO IMP-OF-PROM                              
156700        WRITE REG-DASH FROM IMP-LINEA-OFICINA AFTER ADVANCING 1           
156800     END-IF.                                                              
156900                                                                          
157000 7410-IMPRIMIR-UNA-OFICINA-F. EXIT.                                       
157100                                                                          
157200                                                                          
157300*---- ORDENA LA TABLA DE SISTEMAS DE ENTREGA DESCENDENTE ---------        
157400 7350-ORDENAR-SISTEMA-I.                                                  
157500                                                                          
157600     SET WS-HUBO-CAMBIO TO TRUE                                           
157700     PERFORM 7360-PASADA-SISTEMA-I THRU 7360-PASADA-SISTEMA-F             
157800             UNTIL WS-NO-HUBO-CAMBIO.                                     
157900                                                                          
158000 7350-ORDENAR-SISTEMA-F. EXIT.                                            
158100                                                                          
158200 7360-PASADA-SISTEMA-I.                                                   
158300                                                                          
158400     SET WS-NO-HUBO-CAMBIO TO TRUE                                        
158500     PERFORM 7370-COMPARAR-SISTEMA-I                                      
158600             THRU 7370-COMPARAR-SISTEMA-F                                 
158700             VARYING WS-IXSI FROM 1 BY 1                                  
158800             UNTIL WS-IXSI > WS-CANT-SISTEMAS - 1.                        
158900                                                                          
159000 7360-PASADA-SISTEMA-F. EXIT.                                             
159100                                                                          
159200 7370-COMPARAR-SISTEMA-I.                                                 
159300                                                                          
159400     IF WS-TS-CANT (WS-IXSI) < WS-TS-CANT (WS-IXSI + 1)                   
159500        MOVE WS-TS-SISTEMA (WS-IXSI)  TO WS-SWAP-X10                      
159600        MOVE WS-TS-CANT (WS-IXSI)     TO WS-SWAP-CANT                     
159700        MOVE WS-TS-SUMA (WS-IXSI)     TO WS-SWAP-SUMA                     
159800        MOVE WS-TS-SISTEMA (WS-IXSI + 1)                                  
159900             TO WS-TS-SISTEMA (WS-IXSI)                                   
160000        MOVE WS-TS-CANT (WS-IXSI + 1) TO WS-TS-CANT (WS-IXSI)             
160100        MOVE WS-TS-SUMA (WS-IXSI + 1) TO WS-TS-SUMA (WS-IXSI)             
160200        MOVE WS-SWAP-X10  TO WS-TS-SISTEMA (WS-IXSI + 1)                  
160300        MOVE WS-SWAP-CANT TO WS-TS-CANT (WS-IXSI + 1)                     
160400        MOVE WS-SWAP-SUMA TO WS-TS-SUMA (WS-IXSI + 1)                     
160500        SET WS-HUBO-CAMBIO TO TRUE                                        
160600     END-IF.                                                              
160700                                                                          
160800 7370-COMPARAR-SISTEMA-F. EXIT.                                           
160900                                                                          
161000                                                                          
161100*---- IMPRIME LA TABLA DE SISTEMAS DE ENTREGA --------------------        
161200 7450-IMPRIMIR-TABLA-SISTEMA-I.                                           
161300                                                                          
161400     WRITE REG-DASH FROM WS-LINEA-SEP AFTER ADVANCING 1                   
161500     MOVE 'SISTEMA DE ENTREGA' TO IMP-ST-COL1                             
161600     MOVE 'PNR COUNT'         TO IMP-ST-COL2                              
161700     MOVE 'AVG QUALITY'       TO IMP-ST-COL3                              
161800     WRITE REG-DASH FROM IMP-SUBTITULO-TABLA AFTER ADVANCING 1            
161900                                                                          
162000     PERFORM 7460-IMPRIMIR-UN-SISTEMA-I                                   
162100             THRU 7460-IMPRIMIR-UN-SISTEMA-F                              
162200             VARYING WS-IXSI FROM 1 BY 1                                  
162300             UNTIL WS-IXSI > WS-CANT-SISTEMAS.                            
162400                                                                          
162500 7450-IMPRIMIR-TABLA-SISTEMA-F. EXIT.                                     
162600                                                                          
162700 7460-IMPRIMIR-UN-SISTEMA-I.                                              
162800                                                                          
162900     MOVE WS-TS-SISTEMA (WS-IXSI) TO IMP-SI-SISTEMA                       
163000     MOVE WS-TS-CANT (WS-IXSI)    TO IMP-SI-CANT                          
163100     IF WS-TS-CANT (WS-IXSI) > ZEROS                                      
163200        COMPUTE WS-CALC-PROMEDIO ROUNDED =                                
163300                WS-TS-SUMA (WS-IXSI) / WS-TS-CANT (WS-IXSI)               
163400     ELSE                                                                 
163500        MOVE ZEROS TO WS-CALC-PROMEDIO                                    
163600     END-IF                                                               
163700     MOVE WS-CALC-PROMEDIO TO IMP-SI-PROM                                 
163800     WRITE REG-DASH FROM IMP-LINEA-SISTEMA AFTER ADVANCING 1.             
163900                                                                          
164000 7460-IMPRIMIR-UN-SISTEMA-F. EXIT.                                        
164100                                                                          
164200                                                                          
164300*---- REPORTE DE TENDENCIA DIARIA (U6), YA EN ORDEN ASCENDENTE --         
164400*     PUES EL INDICE DE LA TABLA ES EL DIA DE LA VENTANA         -        
164500 7500-IMPRIMIR-TENDENCIA-I.                                               
164600                                                                          
164700     PERFORM 7510-IMPRIMIR-UN-DIA-I THRU 7510-IMPRIMIR-UN-DIA-F           
164800             VARYING WS-IXTE FROM 1 BY 1                                  
164900             UNTIL WS-IXTE > WS-LIMITE-TENDENCIA.                         
165000                                                                          
165100 7500-IMPRIMIR-TENDENCIA-F. EXIT.                                         
165200                                                                          
165300 7510-IMPRIMIR-UN-DIA-I.                                                  
165400                                                                          
165500     IF WS-TT-CANT (WS-IXTE) > ZEROS                                      
165600        MOVE WS-TT-FECHA (WS-IXTE) TO IMP-TE-FECHA                        
165700        COMPUTE WS-CALC-PROMEDIO ROUNDED =                                
165800                WS-TT-SUMA (WS-IXTE) / WS-TT-CANT (WS-IXTE)               
165900        MOVE WS-CALC-PROMEDIO      TO IMP-TE-PROM                         
166000        MOVE WS-TT-CANT (WS-IXTE)  TO IMP-TE-CANT                         
166100        WRITE REG-TEND FROM IMP-LINEA-TENDENCIA AFTER ADVANCING 1         
166200     END-IF.                                                              
166300                                                                          
166400 7510-IMPRIMIR-UN-DIA-F. EXIT.                                            
166500                                                                          
166600                                                                          
166700*---- ORDENA EL DETALLE DESCENDENTE POR FECHA DE CREACION (U7) --         
166800 7600-ORDENAR-DETALLE-I.                                                  
166900                                                                          
167000     SET WS-HUBO-CAMBIO TO TRUE                                           
167100     PERFORM 7610-PASADA-DETALLE-I THRU 7610-PASADA-DETALLE-F             
167200             UNTIL WS-NO-HUBO-CAMBIO.                                     
167300                                                                          
167400 7600-ORDENAR-DETALLE-F. EXIT.                                            
167500                                                                          
167600 7610-PASADA-DETALLE-I.                                                   
167700                                                                          
167800     SET WS-NO-HUBO-CAMBIO TO TRUE                                        
167900     PERFORM 7620-COMPARAR-DETALLE-I                                      
168000             THRU 7620-COMPARAR-DETALLE-F                                 
168100             VARYING WS-IXDE FROM 1 BY 1                                  
168200             UNTIL WS-IXDE > WS-CANT-DETALLE - 1.                         
168300                                                                          
168400 7610-PASADA-DETALLE-F. EXIT.                                             
168500                                                                          
168600 7620-COMPARAR-DETALLE-I.                                                 
168700                                                                          
168800     IF WS-TD-FECHA (WS-IXDE) < WS-TD-FECHA (WS-IXDE + 1)                 
168900        MOVE WS-TD-ITEM (WS-IXDE)     TO WS-SWAP-DETALLE                  
169000        MOVE WS-TD-ITEM (WS-IXDE + 1) TO WS-TD-ITEM (WS-IXDE)             
169100        MOVE WS-SWAP-DETALLE          TO WS-TD-ITEM (WS-IXDE + 1)         
169200        SET WS-HUBO-CAMBIO TO TRUE                                        
169300     END-IF.                                                              
169400                                                                          
169500 7620-COMPARAR-DETALLE-F. EXIT.                                           
169600                                                                          
169700                                                                          
169800*---- LISTADO DE DETALLE EN PANTALLA (TOPEADO A 200 LINEAS) ------        
169900 7700-IMPRIMIR-DETALLE-I.                                                 
170000                                                                          
170100     MOVE ZEROS TO WS-IMPRESAS-DETALLE                                    
170200     WRITE REG-DASH FROM WS-LINEA-DOBLE AFTER ADVANCING PAGE              
170300     MOVE SPACES TO REG-DASH                                              
170400     MOVE 'LISTADO DE DETALLE - PANTALLA (MAX 200)'                       
170500          TO REG-DASH (1:42)                                              
170600     WRITE REG-DASH AFTER ADVANCING 1                                     
170700                                                                          
170800     PERFORM 7710-IMPRIMIR-UN-DETALLE-I                                   
170900             THRU 7710-IMPRIMIR-UN-DETALLE-F                              
171000             VARYING WS-IXDE FROM 1 BY 1                                  
171100             UNTIL WS-IXDE > WS-CANT-DETALLE OR                           
171200                   WS-IMPRESAS-DETALLE > 199.                             
171300                                                                          
171400 7700-IMPRIMIR-DETALLE-F. EXIT.                                           
171500                                                                          
171600 7710-IMPRIMIR-UN-DETALLE-I.                                              
171700                                                                          
171800     MOVE WS-TD-CONTROL (WS-IXDE)   TO IMP-DE-CONTROL                     
171900     MOVE WS-TD-OFICINA (WS-IXDE)   TO IMP-DE-OFICINA                     
172000     MOVE WS-TD-SISTEMA (WS-IXDE)   TO IMP-DE-SISTEMA                     
172100     MOVE WS-TD-AGENTE (WS-IXDE)    TO IMP-DE-AGENTE                      
172200     MOVE WS-TD-FECHA (WS-IXDE)     TO IMP-DE-FECHA                       
172300     MOVE WS-TD-SCORE (WS-IXDE)     TO IMP-DE-SCORE                       
172400     MOVE WS-TD-TIPO-CTC (WS-IXDE)  TO IMP-DE-TIPO-CTC                    
172500     MOVE WS-TD-DET-CTC (WS-IXDE)   TO IMP-DE-DET-CTC                     
172600     MOVE IMP-LINEA-DETALLE (1:100) TO REG-DASH                           
172700     WRITE REG-DASH AFTER ADVANCING 1                                     
172800     ADD 1 TO WS-IMPRESAS-DETALLE.                                        
172900                                                                          
173000 7710-IMPRIMIR-UN-DETALLE-F. EXIT.                                        
173100                                                                          
173200                                                                          
173300*---- EXPORTACION COMPLETA DE DETALLE, SIN TOPE (U7) -------------        
173400 7800-EXPORTAR-DETALLE-I.                                                 
173500                                                                          
173600     PERFORM 7810-EXPORTAR-UN-DETALLE-I                                   
173700             THRU 7810-EXPORTAR-UN-DETALLE-F                              
173800             VARYING WS-IXDE FROM 1 BY 1                                  
173900             UNTIL WS-IXDE > WS-CANT-DETALLE.                             
174000                                                                          
174100 7800-EXPORTAR-DETALLE-F. EXIT.                                           
174200                                                                          
174300 7810-EXPORTAR-UN-DETALLE-I.                                              
174400                                                                          
174500     MOVE WS-TD-CONTROL (WS-IXDE)   TO IMP-DE-CONTROL                     
174600     MOVE WS-TD-OFICINA (WS-IXDE)   TO IMP-DE-OFICINA                     
174700     MOVE WS-TD-SISTEMA (WS-IXDE)   TO IMP-DE-SISTEMA                     
174800     MOVE WS-TD-AGENTE (WS-IXDE)    TO IMP-DE-AGENTE                      
174900     MOVE WS-TD-FECHA (WS-IXDE)     TO IMP-DE-FECHA                       
175000     MOVE WS-TD-SCORE (WS-IXDE)     TO IMP-DE-SCORE                       
175100     MOVE WS-TD-TIPO-CTC (WS-IXDE)  TO IMP-DE-TIPO-CTC                    
175200     MOVE WS-TD-DET-CTC (WS-IXDE)   TO IMP-DE-DET-CTC                     
175300     WRITE REG-DET FROM IMP-LINEA-DETALLE.                                
175400                                                                          
175500 7810-EXPORTAR-UN-DETALLE-F. EXIT.                                        
175600                                                                          
175700                                                                          
175800*---- CIERRA ARCHIVOS Y MUESTRA TOTALES DE CONTROL ---------------        
175900 9999-FINAL-I.                                                            
176000                                                                          
176100     CLOSE PNR-MAESTRO PASAJEROS CONTACTOS TARJETA-PARM                   
176200           DASH-REPORT TEND-REPORT DET-EXPORT                             
176300                                                                          
176400     DISPLAY 'PGMDASH - PNRS PROCESADOS .: ' WS-D-TOTAL-PNRS              
176500     DISPLAY 'PGMDASH - OFICINAS .........: ' WS-CANT-OFICINAS            
176600     DISPLAY 'PGMDASH - SISTEMAS ..........: ' WS-CANT-SISTEMAS           
176700     DISPLAY 'PGMDASH - DETALLE EMITIDO ...: ' WS-CANT-DETALLE.           
176800                                                                          
176900 9999-FINAL-F. EXIT.                                                      
