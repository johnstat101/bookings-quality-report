000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMFCHV.                                                  
000300 AUTHOR.        R ALVAREZ MORALES.                                        
000400 INSTALLATION.  DEPTO SISTEMAS RESERVAS - AUDITORIA SBR.                  
000500 DATE-WRITTEN.  15/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA.                      
000800******************************************************************        
000900*    PGMFCHV  -  RUTINA DE FECHAS DEL EXTRACTO SBR              *         
001000*    ==========================================                *          
001100*    RECIBE LA FECHA DE CREACION DEL PNR TAL COMO LLEGA EN EL   *         
001200*    EXTRACTO (6 DIGITOS DDMMAA O 5 DIGITOS DMMAA, CON POSIBLES *         
001300*    CARACTERES NO NUMERICOS MEZCLADOS) Y DEVUELVE LA FECHA EN  *         
001400*    FORMATO AAAAMMDD VALIDADA, O CEROS SI NO ES POSIBLE        *         
001500*    INTERPRETARLA.                                             *         
001600******************************************************************        
001700*                     HISTORIAL DE CAMBIOS                     *          
001800******************************************************************        
001900* 15/03/89 RAM ------ VERSION INICIAL. CP-RES-0041.             *         
002000* 02/07/89 RAM ------ SE AGREGA VALIDACION DE BISIESTO.         *         
002100* 19/11/90 JLP ------ CORRIGE MES 00 NO RECHAZADO. CP-RES-0077. *         
002200* 14/02/91 JLP ------ TABLA DE DIAS POR MES VIA REDEFINES.      *         
002300* 03/09/92 RAM ------ SE ACEPTA FORMATO DE 5 DIGITOS (DMMAA).   *         
002400* 27/01/93 MSV ------ LIMPIEZA DE CARACTERES NO NUMERICOS.      *         
002500* 11/06/94 MSV ------ AJUSTE SIGLO: AAAA = 2000 + AA SIEMPRE.   *         
002600* 08/10/95 JLP ------ SE ESTANDARIZA LINKAGE CON PGMSBRLD.      *         
002700* 22/04/97 RAM ------ OPTIMIZA BUSQUEDA DE DIGITOS.             *         
002800* 30/11/98 CEQ ------ REVISION Y2K: CAMPOS DE FECHA A 4 DIGITOS *         
002900*                     DE ANIO CONFIRMADOS OK PARA EL 2000.      *         
003000* 18/01/99 CEQ ------ AGREGA CHEQUEO ADICIONAL POST-Y2K.        *         
003100* 25/08/01 PDR ------ CP-RES-0210 CORRIGE 31 FEB NO DETECTADO.  *         
003200* 12/03/03 PDR ------ ULTIMA REVISION DE MANTENIMIENTO.         *         
003300******************************************************************        
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700                                                                          
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900*=======================*                                                 
005000                                                                          
005100 77  FILLER         PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.         
005200                                                                          
005300*---- INDICES Y CONTADORES DE TRABAJO (COMP) -------------------          
005400 77  WS-I                    PIC 9(02)  COMP VALUE ZEROS.                 
005500 77  WS-CANT-DIGITOS         PIC 9(02)  COMP VALUE ZEROS.                 
005600 77  WS-PTR                  PIC 9(02)  COMP VALUE 1.                     
005700 77  WS-BISIESTO-SW          PIC X      VALUE 'N'.                        
005800     88  WS-ES-BISIESTO            VALUE 'S'.                             
005900     88  WS-NO-BISIESTO            VALUE 'N'.                             
006000                                                                          
006100*---- TABLA DE DIAS POR MES, CARGADA POR VALUE Y REDEFINES ------         
006200 01  WS-TABLA-DIAS-INIC.                                                  
006300     03  FILLER              PIC 9(02)  VALUE 31.                         
006400     03  FILLER              PIC 9(02)  VALUE 28.                         
006500     03  FILLER              PIC 9(02)  VALUE 31.                         
006600     03  FILLER              PIC 9(02)  VALUE 30.                         
006700     03  FILLER              PIC 9(02)  VALUE 31.                         
006800     03  FILLER              PIC 9(02)  VALUE 30.                         
006900     03  FILLER              PIC 9(02)  VALUE 31.                         
007000     03  FILLER              PIC 9(02)  VALUE 31.                         
007100     03  FILLER              PIC 9(02)  VALUE 30.                         
007200     03  FILLER              PIC 9(02)  VALUE 31.                         
007300     03  FILLER              PIC 9(02)  VALUE 30.                         
007400     03  FILLER              PIC 9(02)  VALUE 31.                         
007500 01  WS-TABLA-DIAS REDEFINES WS-TABLA-DIAS-INIC.                          
007600     03  WS-DIAS-MES         PIC 9(02)  OCCURS 12 TIMES.                  
007700                                                                          
007800*---- AREA DE TRABAJO DE LA FECHA CRUDA (6 POSICIONES) ----------         
007900 01  WS-FECHA-CRUDA-AREA.                                                 
008000     03  WS-FC-TEXTO         PIC X(06)  VALUE SPACES.                     
008100 01  WS-FECHA-CRUDA-POS REDEFINES WS-FECHA-CRUDA-AREA.                    
008200     03  WS-FC-POS           PIC X(01)  OCCURS 6 TIMES.                   
008300                                                                          
008400 77  WS-DIGITOS-ACUM         PIC X(06)  VALUE SPACES.                     
008500                                                                          
008600*---- FECHA DDMMAA YA DEPURADA DE NO-NUMERICOS ------------------         
008700 01  WS-DDMMAA-AREA.                                                      
008800     03  WS-DDMMAA           PIC 9(06)  VALUE ZEROS.                      
008900 01  WS-DDMMAA-R REDEFINES WS-DDMMAA-AREA.                                
009000     03  WS-DD               PIC 9(02).                                   
009100     03  WS-MM               PIC 9(02).                                   
009200     03  WS-AA               PIC 9(02).                                   
009300                                                                          
009400 77  WS-FECHA-VALIDA         PIC X      VALUE 'S'.                        
009500     88  WS-FECHAOK                     VALUE 'S'.                        
009600     88  WS-FECHAOK-NO                  VALUE 'N'.                        
009700                                                                          
009800 01  FILLER         PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.         
009900                                                                          
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
010100 LINKAGE SECTION.                                                         
010200*================*                                                        
010300 01  LK-COMUNICACION.                                                     
010400     03  LK-FECHA-CRUDA      PIC X(06).                                   
010500     03  LK-FECHA-SALIDA     PIC 9(08).                                   
010600     03  LK-FECHA-STATUS     PIC X(01).                                   
010700         88  LK-FECHAOK                 VALUE 'S'.                        
010800         88  LK-FECHAOK-NO              VALUE 'N'.                        
010900     03  FILLER              PIC X(10).                                   
011000 01  LK-FECHA-SALIDA-R REDEFINES LK-COMUNICACION.                         
011100     03  FILLER              PIC X(06).                                   
011200     03  LK-FS-FECHA-GRP.                                                 
011300         05  LK-FS-ANIO      PIC 9(04).                                   
011400         05  LK-FS-MES       PIC 9(02).                                   
011500         05  LK-FS-DIA       PIC 9(02).                                   
011600     03  FILLER              PIC X(11).                                   
011700                                                                          
011800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
011900 PROCEDURE DIVISION USING LK-COMUNICACION.                                
012000                                                                          
012100 MAIN-PROGRAM-I.                                                          
012200                                                                          
012300     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
012400     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
012500     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
012600                                                                          
012700 MAIN-PROGRAM-F. GOBACK.                                                  
012800                                                                          
012900                                                                          
013000*---- INICIALIZA AREAS DE TRABAJO -------------------------------         
013100 1000-INICIO-I.                                                           
013200                                                                          
013300     MOVE ZEROS           TO LK-FECHA-SALIDA                              
013400     MOVE 'S'              TO LK-FECHA-STATUS                             
013500     MOVE LK-FECHA-CRUDA   TO WS-FC-TEXTO                                 
013600     MOVE SPACES           TO WS-DIGITOS-ACUM                             
013700     MOVE ZEROS            TO WS-CANT-DIGITOS WS-DDMMAA                   
013800     MOVE 1                TO WS-PTR                                      
013900     SET WS-FECHAOK        TO TRUE.                                       
014000                                                                          
014100 1000-INICIO-F. EXIT.                                                     
014200                                                                          
014300                                                                          
014400*---- DEPURA NO NUMERICOS, RESUELVE 5/6 DIGITOS Y VALIDA --------         
014500 2000-PROCESO-I.                                                          
014600                                                                          
014700     PERFORM 2050-EXTRAER-DIGITOS-I THRU 2050-EXTRAER-DIGITOS-F           
014800             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 6                      
014900                                                                          
015000     EVALUATE WS-CANT-DIGITOS                                             
015100        WHEN 5                                                            
015200           STRING '0' DELIMITED BY SIZE                                   
015300                  WS-DIGITOS-ACUM (1:5) DELIMITED BY SIZE                 
015400                  INTO WS-DDMMAA-AREA                                     
015500        WHEN 6                                                            
015600           MOVE WS-DIGITOS-ACUM (1:6) TO WS-DDMMAA-AREA                   
015700        WHEN OTHER                                                        
015800           SET WS-FECHAOK-NO TO TRUE                                      
015900     END-EVALUATE                                                         
016000                                                                          
016100     IF WS-FECHAOK                                                        
016200        PERFORM 2100-VALIDAR-FECHA-I THRU 2100-VALIDAR-FECHA-F            
016300     END-IF                                                               
016400                                                                          
016500     IF WS-FECHAOK                                                        
016600        ADD 2000    TO WS-AA GIVING LK-FS-ANIO                            
016700        MOVE WS-MM  TO LK-FS-MES                                          
016800        MOVE WS-DD  TO LK-FS-DIA                                          
016900     ELSE                                                                 
017000        MOVE ZEROS  TO LK-FECHA-SALIDA                                    
017100        SET LK-FECHAOK-NO TO TRUE                                         
017200     END-IF.                                                              
017300                                                                          
017400 2000-PROCESO-F. EXIT.                                                    
017500                                                                          
017600                                                                          
017700*---- ACUMULA EN WS-DIGITOS-ACUM SOLO LAS POSICIONES NUMERICAS ---        
017800 2050-EXTRAER-DIGITOS-I.                                                  
017900                                                                          
018000     IF WS-FC-POS (WS-I) IS NUMERIC                                       
018100        STRING WS-FC-POS (WS-I) DELIMITED BY SIZE                         
018200               INTO WS-DIGITOS-ACUM                                       
018300               WITH POINTER WS-PTR                                        
018400        ADD 1 TO WS-CANT-DIGITOS                                          
018500     END-IF.                                                              
018600                                                                          
018700 2050-EXTRAER-DIGITOS-F. EXIT.                                            
018800                                                                          
018900                                                                          
019000*---- VALIDA DIA, MES Y BISIESTO CONTRA LA TABLA -----------------        
019100 2100-VALIDAR-FECHA-I.                                                    
019200                                                                          
019300     IF WS-MM = ZEROS OR WS-MM > 12                                       
019400        SET WS-FECHAOK-NO TO TRUE                                         
019500     END-IF                                                               
019600                                                                          
019700     IF WS-FECHAOK AND WS-DD = ZEROS                                      
019800        SET WS-FECHAOK-NO TO TRUE                                         
019900     END-IF                                                               
020000                                                                          
020100     IF WS-FECHAOK                                                        
020200        PERFORM 2200-VERIF-BISIESTO-I THRU 2200-VERIF-BISIESTO-F          
020300        IF WS-MM = 2 AND WS-ES-BISIESTO                                   
020400           IF WS-DD > 29                                                  
020500              SET WS-FECHAOK-NO TO TRUE                                   
020600           END-IF                                                         
020700        ELSE                                                              
020800           IF WS-DD > WS-DIAS-MES (WS-MM)                                 
020900              SET WS-FECHAOK-NO TO TRUE                                   
021000           END-IF                                                         
021100        END-IF                                                            
021200     END-IF.                                                              
021300                                                                          
021400 2100-VALIDAR-FECHA-F. EXIT.                                              
021500                                                                          
021600                                                                          
021700*---- ANIO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO POR 400 --         
021800 2200-VERIF-BISIESTO-I.                                                   
021900                                                                          
022000     SET WS-NO-BISIESTO TO TRUE                                           
022100                                                                          
022200     IF (WS-AA / 4) * 4 = WS-AA                                           
022300        SET WS-ES-BISIESTO TO TRUE                                        
022400     END-IF.                                                              
022500                                                                          
022600 2200-VERIF-BISIESTO-F. EXIT.                                             
022700                                                                          
022800                                                                          
022900*---- DEVUELVE CONTROL AL LLAMADOR -------------------------------        
023000 9999-FINAL-I.                                                            
023100                                                                          
023200     IF WS-FECHAOK                                                        
023300        SET LK-FECHAOK TO TRUE                                            
023400     ELSE                                                                 
023500        SET LK-FECHAOK-NO TO TRUE                                         
023600        MOVE ZEROS TO LK-FECHA-SALIDA                                     
023700     END-IF.                                                              
023800                                                                          
023900 9999-FINAL-F. EXIT.                                                      
